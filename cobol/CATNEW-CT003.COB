000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK003                                                  *
000600*   Program Name : Current occupancy count                                    *
000700*   Summary      : Scans the derived chronology and counts, per location,     *
000800*                  how many people are in that location right now -- an       *
000900*                  event is "current" when its EVT-END carries the end-of-    *
001000*                  day sentinel, 235959, meaning no later event closed it      *
001100*                  out.  Produces the nightly occupancy listing Facilities     *
001200*                  and Public Safety both watch.                              *
001300*                                                                             *
001400*   FILES   USED : LOCFILE     Locations master             (Input)          *
001500*                  CHRFILE     Derived chronology            (Input)         *
001600*                  OCCLIST     Current occupancy listing     (Output)        *
001700*                                                                             *
001800*******************************************************************************
001900*
002000*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002100*------------------------------------------------------------------------------
002200*    R.NABERS          | 05/06/97   |  Initial release, ticket CATRAK-025.
002300*    T.OKONKWO         | 01/12/99   |  Y2K review -- EVT-END sentinel is      *YR2K
002400*                       |            |  fixed 235959, no windowing here, no
002500*                       |            |  century exposure on this program.
002600*    D.FERRIS          | 03/29/00   |  Ticket CATRAK-151: occupancy now
002700*                       |            |  printed even for locations with a
002800*                       |            |  zero count, Facilities wanted the
002900*                       |            |  full building list every night.
003000*
003100 PROGRAM-ID.     CATRAK003.
003200 AUTHOR.         R. NABERS.
003300 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
003400 DATE-WRITTEN.   05/06/97.
003500 DATE-COMPILED.
003600 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000     SOURCE-COMPUTER.   DEC-VAX-8650.
004100     OBJECT-COMPUTER.   DEC-VAX-8650.
004200     SPECIAL-NAMES.
004300         C01 IS TOP-OF-FORM
004400         CLASS ROLE-CHARS IS "S" "T" "W" "O".
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LOCATIONS-IN    ASSIGN TO LOCFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-LOC-STATUS.
005100*
005200     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-CHR-STATUS.
005500*
005600     SELECT OCCUPANCY-OUT   ASSIGN TO OCCLIST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-OCC-STATUS.
005900/
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  LOCATIONS-IN
006300     LABEL RECORDS ARE STANDARD.
006400     COPY CATCPY-LOCREC.
006500*
006600 FD  CHRONOLOGY-IN
006700     LABEL RECORDS ARE STANDARD.
006800 01  CHR-IN-REC                          PIC X(50).
006900*
007000 FD  OCCUPANCY-OUT
007100     LABEL RECORDS ARE STANDARD.
007200 01  OCC-OUT-REC                         PIC X(60).
007300/
007400 WORKING-STORAGE SECTION.
007500 01  WS-LOC-STATUS                       PIC X(02).
007600     88  WS-LOC-OK                           VALUE "00".
007700     88  WS-LOC-EOF                          VALUE "10".
007800 01  WS-CHR-STATUS                       PIC X(02).
007900     88  WS-CHR-OK                           VALUE "00".
008000     88  WS-CHR-EOF                          VALUE "10".
008100 01  WS-OCC-STATUS                       PIC X(02).
008200     88  WS-OCC-OK                           VALUE "00".
008300*
008400 01  WS-LOCATION-TABLE.
008500     05  WS-LOC-MAX-SUB                  PIC S9(4) COMP VALUE 300.
008600     05  WS-LOC-COUNT                    PIC S9(4) COMP VALUE 0.
008700     05  WS-LOC-ENTRY OCCURS 300 TIMES
008800                       INDEXED BY WS-LOC-IX.
008900         10  WS-LOC-ID-TBL               PIC X(10).
009000         10  WS-LOC-NAME-TBL             PIC X(30).
009100         10  WS-LOC-MAXCAP-TBL           PIC 9(05).
009200         10  WS-LOC-RESTR-TBL            PIC X(07).
009300         10  WS-LOC-CURCNT-TBL           PIC S9(05) COMP.
009400    05  FILLER                          PIC X(01).
009500*
009600 01  WS-CHR-DETAIL-REC.
009700     05  WS-CHR-DTL-PERSON               PIC X(10).
009800     05  FILLER                          PIC X(01).
009900     05  WS-CHR-DTL-LOC                  PIC X(10).
010000     05  FILLER                          PIC X(01).
010100     05  WS-CHR-DTL-START                PIC 9(06).
010200     05  FILLER                          PIC X(01).
010300     05  WS-CHR-DTL-END                  PIC 9(06).
010400         88  WS-CHR-DTL-END-EOD              VALUE 235959.
010500     05  WS-CHR-DTL-END-HMS  REDEFINES
010600         WS-CHR-DTL-END.
010700         10  WS-CHR-DTL-END-HH           PIC 9(02).
010800         10  WS-CHR-DTL-END-MM           PIC 9(02).
010900         10  WS-CHR-DTL-END-SS           PIC 9(02).
011000     05  FILLER                          PIC X(01).
011100     05  WS-CHR-DTL-KNOWN                PIC X(01).
011200     05  FILLER                          PIC X(13).
011300*
011400 01  WS-CHR-DETAIL-REC-2  REDEFINES
011500     WS-CHR-DETAIL-REC                  PIC X(50).
011600*
011700 77  WS-EVT-COUNT                        PIC S9(9) COMP VALUE 0.
011800 77  WS-CUR-COUNT                        PIC S9(9) COMP VALUE 0.
011900 01  WS-MISC.
012000     05  WS-FOUND-SW                     PIC X(01).
012100         88  WS-FOUND                        VALUE "Y".
012200         88  WS-NOT-FOUND                    VALUE "N".
012300    05  FILLER                          PIC X(01).
012400*
012500 01  WS-OCCUPANCY-LINE.
012600     05  WS-OCL-ID                       PIC X(10).
012700     05  FILLER                          PIC X(02).
012800     05  WS-OCL-NAME                     PIC X(30).
012900     05  FILLER                          PIC X(02).
013000     05  WS-OCL-MAXCAP                   PIC Z(04)9.
013100     05  FILLER                          PIC X(02).
013200     05  WS-OCL-CURCNT                   PIC Z(04)9.
013300     05  FILLER                          PIC X(07).
013400*
013500 01  WS-OCCUPANCY-LINE-FLAT  REDEFINES
013600     WS-OCCUPANCY-LINE                  PIC X(63).
013700/
013800 PROCEDURE DIVISION.
013900 MAIN-PARA.
014000     PERFORM 1000-INITIALISATION
014100         THRU 1000-EXIT.
014200*
014300     PERFORM 2000-LOAD-LOCATIONS
014400         THRU 2000-EXIT.
014500*
014600     PERFORM 3000-TALLY-CHRONOLOGY
014700         THRU 3000-EXIT.
014800*
014900     PERFORM 4000-PRINT-OCCUPANCY
015000         THRU 4000-EXIT.
015100*
015200     DISPLAY "CATRAK003 - LOCATIONS PRINTED=" WS-LOC-COUNT
015300             " CURRENT EVENTS COUNTED=" WS-CUR-COUNT.
015400     GO TO 9900-EXIT.
015500*
0156001000-INITIALISATION.
015700     MOVE ZERO TO WS-LOC-COUNT WS-EVT-COUNT WS-CUR-COUNT.
0158001000-EXIT.
015900     EXIT.
016000/
0161002000-LOAD-LOCATIONS.
016200     OPEN INPUT LOCATIONS-IN.
016300     IF NOT WS-LOC-OK
016400         DISPLAY "CATRAK003 - UNABLE TO OPEN LOCFILE, STATUS="
016500                 WS-LOC-STATUS
016600         GO TO 9900-EXIT
016700     END-IF.
016800*
016900     PERFORM 2100-READ-LOCATION
017000         THRU 2100-EXIT
017100         UNTIL WS-LOC-EOF.
017200*
017300     CLOSE LOCATIONS-IN.
0174002000-EXIT.
017500     EXIT.
017600*
0177002100-READ-LOCATION.
017800     READ LOCATIONS-IN
017900         AT END
018000             SET WS-LOC-EOF TO TRUE
018100             GO TO 2100-EXIT
018200     END-READ.
018300*
018400     IF WS-LOC-COUNT >= WS-LOC-MAX-SUB
018500         DISPLAY "CATRAK003 - LOCATION TABLE FULL, RUN ABORTED"
018600         MOVE 16 TO RETURN-CODE
018700         GO TO 9900-EXIT
018800     END-IF.
018900*
019000     ADD 1 TO WS-LOC-COUNT.
019100     SET WS-LOC-IX TO WS-LOC-COUNT.
019200     MOVE LOC-ID       TO WS-LOC-ID-TBL     (WS-LOC-IX).
019300     MOVE LOC-NAME     TO WS-LOC-NAME-TBL   (WS-LOC-IX).
019400     MOVE LOC-MAX-CAP  TO WS-LOC-MAXCAP-TBL (WS-LOC-IX).
019500     MOVE LOC-RESTRICTED TO WS-LOC-RESTR-TBL (WS-LOC-IX).
019600     MOVE ZERO         TO WS-LOC-CURCNT-TBL (WS-LOC-IX).
0197002100-EXIT.
019800     EXIT.
019900/
0200003000-TALLY-CHRONOLOGY.
020100     OPEN INPUT CHRONOLOGY-IN.
020200     IF NOT WS-CHR-OK
020300         DISPLAY "CATRAK003 - UNABLE TO OPEN CHRFILE, STATUS="
020400                 WS-CHR-STATUS
020500         GO TO 9900-EXIT
020600     END-IF.
020700*
020800     PERFORM 3100-TALLY-ONE-EVENT
020900         THRU 3100-EXIT
021000         UNTIL WS-CHR-EOF.
021100*
021200     CLOSE CHRONOLOGY-IN.
0213003000-EXIT.
021400     EXIT.
021500*
0216003100-TALLY-ONE-EVENT.
021700     READ CHRONOLOGY-IN INTO WS-CHR-DETAIL-REC
021800         AT END
021900             SET WS-CHR-EOF TO TRUE
022000             GO TO 3100-EXIT
022100     END-READ.
022200*
022300     ADD 1 TO WS-EVT-COUNT.
022400*
022500* BUSINESS RULE: currently present means the derived end time still
022600* carries the end-of-day sentinel -- nothing later closed it out.
022700     IF NOT WS-CHR-DTL-END-EOD
022800         GO TO 3100-EXIT
022900     END-IF.
023000*
023100     PERFORM 3200-FIND-LOCATION THRU 3200-EXIT.
023200     IF WS-NOT-FOUND
023300         GO TO 3100-EXIT
023400     END-IF.
023500*
023600     ADD 1 TO WS-LOC-CURCNT-TBL (WS-LOC-IX).
023700     ADD 1 TO WS-CUR-COUNT.
0238003100-EXIT.
023900     EXIT.
024000*
0241003200-FIND-LOCATION.
024200     SET WS-NOT-FOUND TO TRUE.
024300     SET WS-LOC-IX TO 1.
024400     SEARCH WS-LOC-ENTRY
024500         AT END
024600             SET WS-NOT-FOUND TO TRUE
024700         WHEN WS-LOC-ID-TBL (WS-LOC-IX) = WS-CHR-DTL-LOC
024800             SET WS-FOUND TO TRUE
024900     END-SEARCH.
0250003200-EXIT.
025100     EXIT.
025200/
0253004000-PRINT-OCCUPANCY.
025400     OPEN OUTPUT OCCUPANCY-OUT.
025500*
025600     SET WS-LOC-IX TO 1.
025700     PERFORM 4100-PRINT-ONE-LOCATION
025800         THRU 4100-EXIT
025900         VARYING WS-LOC-IX FROM 1 BY 1
026000         UNTIL WS-LOC-IX > WS-LOC-COUNT.
026100*
026200     CLOSE OCCUPANCY-OUT.
0263004000-EXIT.
026400     EXIT.
026500*
0266004100-PRINT-ONE-LOCATION.
026700     MOVE WS-LOC-ID-TBL     (WS-LOC-IX) TO WS-OCL-ID.
026800     MOVE WS-LOC-NAME-TBL   (WS-LOC-IX) TO WS-OCL-NAME.
026900     MOVE WS-LOC-MAXCAP-TBL (WS-LOC-IX) TO WS-OCL-MAXCAP.
027000     MOVE WS-LOC-CURCNT-TBL (WS-LOC-IX) TO WS-OCL-CURCNT.
027100     MOVE WS-OCCUPANCY-LINE TO OCC-OUT-REC.
027200     WRITE OCC-OUT-REC.
0273004100-EXIT.
027400     EXIT.
027500/
0276009900-EXIT.
027700     STOP RUN.
027800*
027900* **************** END OF SOURCE CATRAK003 ****************
