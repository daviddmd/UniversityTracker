000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-EVTDREC                              *
000400*   Record       : CATRAK-EVENT-DERIVED-REC                    *
000500*   Summary      : One row per event in the derived, time-       *
000600*                  ordered chronology work file built by         *
000700*                  CATRAK001.  EVT-END is derived, never fed --  *
000800*                  it is the start time of this same person's    *
000900*                  next event minus one second, or the end-of-   *
001000*                  day sentinel 235959 if no later event has     *
001100*                  superseded this one (see EVT-END-EOD below;    *
001200*                  that 88-level is the "currently present" test *
001300*                  used throughout the suite).                   *
001400*                                                               *
001500*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001600*----------------------------------------------------------------
001700*   R.NABERS          | 03/25/97   |  Initial release.          *
001800*   T.OKONKWO         | 09/09/98   |  Added EVT-KNOWN and the    *
001900*                      |            |  HH/MM/SS redefines for    *
002000*                      |            |  the Y2K date-and-time      *
002100*                      |            |  review -- no 2-digit year  *YR2K
002200*                      |            |  fields exist on this file, *YR2K
002300*                      |            |  time-of-day only.          *YR2K
002400*****************************************************************
002500 01  CATRAK-EVENT-DERIVED-REC.
002600     05  EVT-PERSON-ID                   PIC X(10).
002700     05  EVT-LOC-ID                      PIC X(10).
002800     05  EVT-START                       PIC 9(06).
002900     05  EVT-START-HMS  REDEFINES
003000         EVT-START.
003100         10  EVT-START-HH                PIC 9(02).
003200         10  EVT-START-MM                PIC 9(02).
003300         10  EVT-START-SS                PIC 9(02).
003400     05  EVT-END                         PIC 9(06).
003500         88  EVT-END-EOD                     VALUE 235959.
003600     05  EVT-END-HMS  REDEFINES
003700         EVT-END.
003800         10  EVT-END-HH                  PIC 9(02).
003900         10  EVT-END-MM                  PIC 9(02).
004000         10  EVT-END-SS                  PIC 9(02).
004100     05  EVT-KNOWN                       PIC X(01).
004200         88  EVT-KNOWN-YES                   VALUE "Y".
004300         88  EVT-KNOWN-NO                    VALUE "N".
004400     05  FILLER                          PIC X(17).
