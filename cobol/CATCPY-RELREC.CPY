000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-RELREC                               *
000400*   Record       : CATRAK-RELATION-REC                         *
000500*   Summary      : One edge of the location-adjacency graph fed  *
000600*                  from the Facilities map extract, used by the  *
000700*                  (never completed) emergency-exit routing       *
000800*                  study.  CATRAK001 loads this file to keep the *
000900*                  extract counts in balance with Facilities but  *
001000*                  no CATRAK program walks the graph -- see the   *
001100*                  02/98 note below.                              *
001200*                                                               *
001300*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001400*----------------------------------------------------------------
001500*   R.NABERS          | 04/02/97   |  Initial release.          *
001600*   R.NABERS          | 02/14/98   |  Shelved the shortest-path   *
001700*                      |            |  routing work per Public    *
001800*                      |            |  Safety request #4471 --    *
001900*                      |            |  this record stays on the   *
002000*                      |            |  extract but no program      *
002100*                      |            |  reads REL-DISTANCE.         *
002200*****************************************************************
002300 01  CATRAK-RELATION-REC.
002400     05  REL-FROM-ID                     PIC X(10).
002500     05  REL-TO-ID                       PIC X(10).
002600     05  REL-DISTANCE                    PIC 9(05)V9(02).
002700     05  FILLER                          PIC X(13).
