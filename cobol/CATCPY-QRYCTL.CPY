000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-QRYCTL                                *
000400*   Record       : CATRAK-QUERY-CTL-REC                         *
000500*   Summary      : One-card run control read by the person-       *
000600*                  movement query, CATRAK005, and by the contact-  *
000700*                  tracing engine, CATRAK006 -- which person, and  *
000800*                  which [start,end] time window, both inclusive.  *
000900*                                                               *
001000*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001100*----------------------------------------------------------------
001200*   R.NABERS          | 05/06/97   |  Initial release.          *
001300*   T.OKONKWO         | 07/22/99   |  Shared with CATRAK006 when *
001400*                      |            |  contact tracing went live  *
001500*                      |            |  instead of giving it its    *
001600*                      |            |  own control card layout.    *
001700*****************************************************************
001800 01  CATRAK-QUERY-CTL-REC.
001900     05  QRY-PERSON-ID                   PIC X(10).
002000     05  QRY-START                       PIC 9(06).
002100     05  QRY-END                         PIC 9(06).
002200     05  FILLER                          PIC X(28).
