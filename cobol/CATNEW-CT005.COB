000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK005                                                  *
000600*   Program Name : Person movement query                                      *
000700*   Summary      : Answers "where has this person been", limited to a          *
000800*                  requested time window, off a one-card run control.  The    *
000900*                  chronology is scanned in the sequence CATRAK001 built it   *
001000*                  in and every event of the requested person that overlaps   *
001100*                  the window is listed; the first one listed is reported     *
001200*                  separately as the earliest location for the window, or     *
001300*                  NONE if the person had no matching movement at all.        *
001400*                                                                             *
001500*   FILES   USED : QRYCTL      Query run control, one card    (Input)         *
001600*                  CHRFILE     Derived chronology             (Input)         *
001700*                  MOVELIST    Person movement listing         (Output)       *
001800*                                                                             *
001900*******************************************************************************
002000*
002100*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002200*------------------------------------------------------------------------------
002300*    R.NABERS          | 05/12/97   |  Initial release, ticket CATRAK-030.
002400*    T.OKONKWO         | 01/12/99   |  Y2K review -- QRY-START/QRY-END are      *YR2K
002500*                       |            |  HHMMSS only, no exposure on this
002600*                       |            |  program.
002700*    D.FERRIS          | 07/19/99   |  Ticket CATRAK-118: report now prints
002800*                       |            |  the earliest matching location by
002900*                       |            |  itself at the top, Public Safety was
003000*                       |            |  re-reading the whole detail list by
003100*                       |            |  hand to find it.
003200*    T.OKONKWO         | 04/04/00   |  Ticket CATRAK-161: WS-REQ-PERSON was
003300*                       |            |  not right-justified against a short
003400*                       |            |  id on the query card, no matches were
003500*                       |            |  ever found for a padded id -- card is
003600*                       |            |  now read left-justified same as the
003700*                       |            |  chronology detail record.
003800*
003900 PROGRAM-ID.     CATRAK005.
004000 AUTHOR.         R. NABERS.
004100 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
004200 DATE-WRITTEN.   05/12/97.
004300 DATE-COMPILED.
004400 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800     SOURCE-COMPUTER.   DEC-VAX-8650.
004900     OBJECT-COMPUTER.   DEC-VAX-8650.
005000     SPECIAL-NAMES.
005100         C01 IS TOP-OF-FORM
005200         CLASS ROLE-CHARS IS "S" "T" "W" "O".
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT QUERY-CTL-IN    ASSIGN TO QRYCTL
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-QRY-STATUS.
005900*
006000     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CHR-STATUS.
006300*
006400     SELECT MOVEMENT-OUT    ASSIGN TO MOVELIST
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-MOV-STATUS.
006700/
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  QUERY-CTL-IN
007100     LABEL RECORDS ARE STANDARD.
007200     COPY CATCPY-QRYCTL.
007300*
007400 FD  CHRONOLOGY-IN
007500     LABEL RECORDS ARE STANDARD.
007600 01  CHR-IN-REC                          PIC X(50).
007700*
007800 FD  MOVEMENT-OUT
007900     LABEL RECORDS ARE STANDARD.
008000 01  MOV-OUT-REC                         PIC X(60).
008100/
008200 WORKING-STORAGE SECTION.
008300 01  WS-QRY-STATUS                       PIC X(02).
008400     88  WS-QRY-OK                           VALUE "00".
008500 01  WS-CHR-STATUS                       PIC X(02).
008600     88  WS-CHR-OK                           VALUE "00".
008700     88  WS-CHR-EOF                          VALUE "10".
008800 01  WS-MOV-STATUS                       PIC X(02).
008900     88  WS-MOV-OK                           VALUE "00".
009000*
009100 01  WS-REQUESTED-QUERY.
009200     05  WS-REQ-PERSON                   PIC X(10).
009300     05  WS-REQ-START                    PIC 9(06).
009400     05  WS-REQ-END                      PIC 9(06).
009500    05  FILLER                          PIC X(01).
009600*
009700 01  WS-REQ-START-HMS  REDEFINES
009800     WS-REQUESTED-QUERY.
009900     05  FILLER                          PIC X(10).
010000     05  WS-REQ-START-HH                 PIC 9(02).
010100     05  WS-REQ-START-MM                 PIC 9(02).
010200     05  WS-REQ-START-SS                 PIC 9(02).
010300     05  FILLER                          PIC X(06).
010400*
010500 01  WS-CHR-DETAIL-REC.
010600     05  WS-CHR-DTL-PERSON               PIC X(10).
010700     05  FILLER                          PIC X(01).
010800     05  WS-CHR-DTL-LOC                  PIC X(10).
010900     05  FILLER                          PIC X(01).
011000     05  WS-CHR-DTL-START                PIC 9(06).
011100     05  FILLER                          PIC X(01).
011200     05  WS-CHR-DTL-END                  PIC 9(06).
011300     05  FILLER                          PIC X(01).
011400     05  WS-CHR-DTL-KNOWN                PIC X(01).
011500     05  FILLER                          PIC X(13).
011600*
011700 01  WS-CHR-DETAIL-REC-2  REDEFINES
011800     WS-CHR-DETAIL-REC                  PIC X(50).
011900*
012000 77  WS-EVT-COUNT                        PIC S9(9) COMP VALUE 0.
012100 77  WS-MATCH-COUNT                      PIC S9(9) COMP VALUE 0.
012200 01  WS-MISC.
012300     05  WS-OVERLAP-SW                   PIC X(01).
012400         88  WS-OVERLAP                      VALUE "Y".
012500         88  WS-NO-OVERLAP                   VALUE "N".
012600     05  WS-FIRST-SW                     PIC X(01).
012700         88  WS-FIRST-NOT-SEEN                VALUE "Y".
012800         88  WS-FIRST-ALREADY-SEEN            VALUE "N".
012900     05  WS-FIRST-LOC                    PIC X(10).
013000     05  WS-FIRST-START                  PIC 9(06).
013100    05  FILLER                          PIC X(01).
013200*
013300 01  WS-MOVEMENT-LINE.
013400     05  WS-MVL-LOC                      PIC X(10).
013500     05  FILLER                          PIC X(02).
013600     05  WS-MVL-START                    PIC 9(06).
013700     05  FILLER                          PIC X(02).
013800     05  WS-MVL-END                      PIC 9(06).
013900     05  FILLER                          PIC X(30).
014000*
014100 01  WS-MOVEMENT-LINE-FLAT  REDEFINES
014200     WS-MOVEMENT-LINE                   PIC X(60).
014300*
014400 01  WS-EARLIEST-LINE.
014500     05  WS-ERL-TAG                      PIC X(20)
014600         VALUE "EARLIEST LOCATION: ".
014700     05  WS-ERL-LOC                      PIC X(10).
014800     05  FILLER                          PIC X(30).
014900/
015000 PROCEDURE DIVISION.
015100 MAIN-PARA.
015200     PERFORM 1000-INITIALISATION
015300         THRU 1000-EXIT.
015400*
015500     PERFORM 2000-READ-QUERY-CONTROL
015600         THRU 2000-EXIT.
015700*
015800     PERFORM 3000-SCAN-CHRONOLOGY
015900         THRU 3000-EXIT.
016000*
016100     PERFORM 4000-PRINT-EARLIEST
016200         THRU 4000-EXIT.
016300*
016400     DISPLAY "CATRAK005 - PERSON " WS-REQ-PERSON
016500             " MATCHES=" WS-MATCH-COUNT.
016600     GO TO 9900-EXIT.
016700*
0168001000-INITIALISATION.
016900     MOVE ZERO  TO WS-EVT-COUNT WS-MATCH-COUNT.
017000     SET WS-FIRST-NOT-SEEN TO TRUE.
017100     MOVE SPACES TO WS-FIRST-LOC.
0172001000-EXIT.
017300     EXIT.
017400/
0175002000-READ-QUERY-CONTROL.
017600     OPEN INPUT QUERY-CTL-IN.
017700     IF NOT WS-QRY-OK
017800         DISPLAY "CATRAK005 - UNABLE TO OPEN QRYCTL, STATUS="
017900                 WS-QRY-STATUS
018000         MOVE 16 TO RETURN-CODE
018100         GO TO 9900-EXIT
018200     END-IF.
018300*
018400     READ QUERY-CTL-IN
018500         AT END
018600             DISPLAY "CATRAK005 - QRYCTL CARD MISSING, RUN ABORTED"
018700             MOVE 16 TO RETURN-CODE
018800             CLOSE QUERY-CTL-IN
018900             GO TO 9900-EXIT
019000     END-READ.
019100*
019200     MOVE QRY-PERSON-ID TO WS-REQ-PERSON.
019300     MOVE QRY-START     TO WS-REQ-START.
019400     MOVE QRY-END       TO WS-REQ-END.
019500     CLOSE QUERY-CTL-IN.
0196002000-EXIT.
019700     EXIT.
019800/
0199003000-SCAN-CHRONOLOGY.
020000     OPEN INPUT  CHRONOLOGY-IN.
020100     IF NOT WS-CHR-OK
020200         DISPLAY "CATRAK005 - UNABLE TO OPEN CHRFILE, STATUS="
020300                 WS-CHR-STATUS
020400         GO TO 9900-EXIT
020500     END-IF.
020600*
020700     OPEN OUTPUT MOVEMENT-OUT.
020800*
020900     PERFORM 3100-SCAN-ONE-EVENT
021000         THRU 3100-EXIT
021100         UNTIL WS-CHR-EOF.
021200*
021300     CLOSE CHRONOLOGY-IN.
021400     CLOSE MOVEMENT-OUT.
0215003000-EXIT.
021600     EXIT.
021700*
0218003100-SCAN-ONE-EVENT.
021900     READ CHRONOLOGY-IN INTO WS-CHR-DETAIL-REC
022000         AT END
022100             SET WS-CHR-EOF TO TRUE
022200             GO TO 3100-EXIT
022300     END-READ.
022400*
022500     ADD 1 TO WS-EVT-COUNT.
022600*
022700     IF WS-CHR-DTL-PERSON NOT = WS-REQ-PERSON
022800         GO TO 3100-EXIT
022900     END-IF.
023000*
023100* BUSINESS RULE: interval overlap test, both sides inclusive.
023200     SET WS-NO-OVERLAP TO TRUE.
023300     IF WS-REQ-START <= WS-CHR-DTL-END
023400         AND WS-REQ-END   >= WS-CHR-DTL-START
023500         SET WS-OVERLAP TO TRUE
023600     END-IF.
023700*
023800     IF WS-NO-OVERLAP
023900         GO TO 3100-EXIT
024000     END-IF.
024100*
024200     ADD 1 TO WS-MATCH-COUNT.
024300     IF WS-FIRST-NOT-SEEN
024400         MOVE WS-CHR-DTL-LOC   TO WS-FIRST-LOC
024500         MOVE WS-CHR-DTL-START TO WS-FIRST-START
024600         SET WS-FIRST-ALREADY-SEEN TO TRUE
024700     END-IF.
024800*
024900     MOVE WS-CHR-DTL-LOC   TO WS-MVL-LOC.
025000     MOVE WS-CHR-DTL-START TO WS-MVL-START.
025100     MOVE WS-CHR-DTL-END   TO WS-MVL-END.
025200     MOVE WS-MOVEMENT-LINE TO MOV-OUT-REC.
025300     WRITE MOV-OUT-REC.
0254003100-EXIT.
025500     EXIT.
025600/
0257004000-PRINT-EARLIEST.
025800     OPEN EXTEND MOVEMENT-OUT.
025900     IF WS-FIRST-NOT-SEEN
026000         MOVE "NONE"       TO WS-ERL-LOC
026100     ELSE
026200         MOVE WS-FIRST-LOC TO WS-ERL-LOC
026300     END-IF.
026400     MOVE WS-EARLIEST-LINE TO MOV-OUT-REC.
026500     WRITE MOV-OUT-REC.
026600     CLOSE MOVEMENT-OUT.
0267004000-EXIT.
026800     EXIT.
026900/
0270009900-EXIT.
027100     STOP RUN.
027200*
027300* **************** END OF SOURCE CATRAK005 ****************
