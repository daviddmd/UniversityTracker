000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-LOCREC                               *
000400*   Record       : CATRAK-LOCATION-REC                         *
000500*   Summary      : One row per campus location fed nightly from *
000600*                  the Facilities map extract.  Carries the     *
000700*                  location's role restriction (if any) and a   *
000800*                  work field, LOC-CUR-COUNT, that every batch   *
000900*                  step in the CATRAK suite resets and rebuilds  *
001000*                  for its own purpose (current occupancy,       *
001100*                  window occupancy) -- it is NEVER written back *
001200*                  to the Locations file, working storage only.  *
001300*                                                               *
001400*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001500*----------------------------------------------------------------
001600*   R.NABERS          | 03/11/97   |  Initial release, replaces *
001700*                      |            |  the CDD LOCATION_DETAILS  *
001800*                      |            |  entry retired with the    *
001900*                      |            |  old card-image extract.   *
002000*   R.NABERS          | 11/02/98   |  Added LOC-RESTRICTED 88-   *
002100*                      |            |  levels for CATRAK007.     *CH01
002200*****************************************************************
002300 01  CATRAK-LOCATION-REC.
002400     05  LOC-ID                          PIC X(10).
002500     05  LOC-NAME                        PIC X(30).
002600     05  LOC-MAX-CAP                     PIC 9(05).
002700     05  LOC-MAX-CAP-ED  REDEFINES
002800         LOC-MAX-CAP                     PIC Z(04)9.
002900     05  LOC-RESTRICTED                  PIC X(07).
003000         88  LOC-REST-NONE                   VALUE SPACES.
003100         88  LOC-REST-STUDENT                VALUE "STUDENT".
003200         88  LOC-REST-TEACHER                VALUE "TEACHER".
003300         88  LOC-REST-WORKER                 VALUE "WORKER ".
003400         88  LOC-REST-OTHER                  VALUE "OTHER  ".
003500     05  LOC-CUR-COUNT                   PIC 9(05).
003600     05  FILLER                          PIC X(23).
