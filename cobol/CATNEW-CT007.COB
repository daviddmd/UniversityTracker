000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK007                                                  *
000600*   Program Name : Access-violation detector                                  *
000700*   Summary      : Scans the derived chronology in the order CATRAK001         *
000800*                  built it and flags two kinds of exception for Public       *
000900*                  Safety: an event whose person is not on the current        *
001000*                  roster (EVT-KNOWN = "N"), and an event where a known        *
001100*                  person's role is barred from that location's              *
001200*                  restriction code.  The restriction matrix is not a          *
001300*                  simple whitelist -- see the 06/02/97 note below, this      *
001400*                  tripped everybody up when the program was new.             *
001500*                                                                             *
001600*   FILES   USED : LOCFILE     Locations master             (Input)          *
001700*                  PERFILE     People roster                (Input)         *
001800*                  CHRFILE     Derived chronology            (Input)         *
001900*                  VIOLIST     Access-violation listing      (Output)        *
002000*                                                                             *
002100*******************************************************************************
002200*
002300*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002400*------------------------------------------------------------------------------
002500*    R.NABERS          | 05/20/97   |  Initial release, ticket CATRAK-034.
002600*    R.NABERS          | 06/02/97   |  Ticket CATRAK-041: restriction matrix
002700*                       |            |  is asymmetric by design -- a
002800*                       |            |  TEACHER-restricted room bars WORKER
002900*                       |            |  and STUDENT but not TEACHER; a
003000*                       |            |  WORKER-restricted room bars TEACHER
003100*                       |            |  and STUDENT but not WORKER; a
003200*                       |            |  STUDENT- or OTHER-restricted room,
003300*                       |            |  or an unrestricted room, bars nobody.
003400*                       |            |  Do not "simplify" this to a single
003500*                       |            |  role-equals-restriction test, it is
003600*                       |            |  not that and Public Safety confirmed
003700*                       |            |  it twice.
003800*    T.OKONKWO         | 01/12/99   |  Y2K review -- no calendar fields         *YR2K
003900*                       |            |  read or compared by this program.
004000*    D.FERRIS          | 06/20/00   |  Ticket CATRAK-167: WS-VIO-COUNT was
004100*                       |            |  not reset between runs when the job
004200*                       |            |  was restarted under UPSI-0, a rerun
004300*                       |            |  was adding to the prior count on the
004400*                       |            |  summary line -- now zeroed in
004500*                       |            |  1000-INITIALISATION every time.
004600*
004700 PROGRAM-ID.     CATRAK007.
004800 AUTHOR.         R. NABERS.
004900 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
005000 DATE-WRITTEN.   05/20/97.
005100 DATE-COMPILED.
005200 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600     SOURCE-COMPUTER.   DEC-VAX-8650.
005700     OBJECT-COMPUTER.   DEC-VAX-8650.
005800     SPECIAL-NAMES.
005900         C01 IS TOP-OF-FORM
006000         CLASS ROLE-CHARS IS "S" "T" "W" "O"
006100         UPSI-0 ON STATUS IS RESTART-RUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT LOCATIONS-IN    ASSIGN TO LOCFILE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-LOC-STATUS.
006800*
006900     SELECT ROSTER-IN       ASSIGN TO PERFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-PER-STATUS.
007200*
007300     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-CHR-STATUS.
007600*
007700     SELECT VIOLATIONS-OUT  ASSIGN TO VIOLIST
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-VIO-STATUS.
008000/
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  LOCATIONS-IN
008400     LABEL RECORDS ARE STANDARD.
008500     COPY CATCPY-LOCREC.
008600*
008700 FD  ROSTER-IN
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CATCPY-PERREC.
009000*
009100 FD  CHRONOLOGY-IN
009200     LABEL RECORDS ARE STANDARD.
009300 01  CHR-IN-REC                          PIC X(50).
009400*
009500 FD  VIOLATIONS-OUT
009600     LABEL RECORDS ARE STANDARD.
009700 01  VIO-OUT-REC                         PIC X(60).
009800/
009900 WORKING-STORAGE SECTION.
010000 01  WS-LOC-STATUS                       PIC X(02).
010100     88  WS-LOC-OK                           VALUE "00".
010200     88  WS-LOC-EOF                          VALUE "10".
010300 01  WS-PER-STATUS                       PIC X(02).
010400     88  WS-PER-OK                           VALUE "00".
010500     88  WS-PER-EOF                          VALUE "10".
010600     88  WS-PER-NOT-AVAIL                    VALUE "35".
010700 01  WS-CHR-STATUS                       PIC X(02).
010800     88  WS-CHR-OK                           VALUE "00".
010900     88  WS-CHR-EOF                          VALUE "10".
011000 01  WS-VIO-STATUS                       PIC X(02).
011100     88  WS-VIO-OK                           VALUE "00".
011200*
011300 01  WS-LOCATION-TABLE.
011400     05  WS-LOC-MAX-SUB                  PIC S9(4) COMP VALUE 300.
011500     05  WS-LOC-COUNT                    PIC S9(4) COMP VALUE 0.
011600     05  WS-LOC-ENTRY OCCURS 300 TIMES
011700                       INDEXED BY WS-LOC-IX.
011800         10  WS-LOC-ID-TBL               PIC X(10).
011900         10  WS-LOC-NAME-TBL             PIC X(30).
012000         10  WS-LOC-RESTR-TBL            PIC X(07).
012100    05  FILLER                          PIC X(01).
012200*
012300 01  WS-PERSON-TABLE.
012400     05  WS-PER-MAX-SUB                  PIC S9(4) COMP VALUE 1000.
012500     05  WS-PER-COUNT                    PIC S9(4) COMP VALUE 0.
012600     05  WS-PER-ENTRY OCCURS 1000 TIMES
012700                       INDEXED BY WS-PER-IX.
012800         10  WS-PER-ID-TBL               PIC X(10).
012900         10  WS-PER-NAME-TBL             PIC X(30).
013000         10  WS-PER-ROLE-TBL             PIC X(07).
013100    05  FILLER                          PIC X(01).
013200*
013300 01  WS-CHR-DETAIL-REC.
013400     05  WS-CHR-DTL-PERSON               PIC X(10).
013500     05  FILLER                          PIC X(01).
013600     05  WS-CHR-DTL-LOC                  PIC X(10).
013700     05  FILLER                          PIC X(01).
013800     05  WS-CHR-DTL-START                PIC 9(06).
013900     05  FILLER                          PIC X(01).
014000     05  WS-CHR-DTL-END                  PIC 9(06).
014100     05  FILLER                          PIC X(01).
014200     05  WS-CHR-DTL-KNOWN                PIC X(01).
014300         88  WS-CHR-DTL-KNOWN-YES            VALUE "Y".
014400     05  FILLER                          PIC X(13).
014500*
014600 01  WS-CHR-DETAIL-REC-2  REDEFINES
014700     WS-CHR-DETAIL-REC                  PIC X(50).
014800*
014900 77  WS-EVT-COUNT                        PIC S9(9) COMP VALUE 0.
015000 77  WS-VIO-COUNT                        PIC S9(9) COMP VALUE 0.
015100 01  WS-MISC.
015200     05  WS-FOUND-SW                     PIC X(01).
015300         88  WS-FOUND                        VALUE "Y".
015400         88  WS-NOT-FOUND                    VALUE "N".
015500     05  WS-VIOLATION-SW                 PIC X(01).
015600         88  WS-IS-VIOLATION                     VALUE "Y".
015700         88  WS-NOT-A-VIOLATION                  VALUE "N".
015800     05  WS-WORK-ROLE                    PIC X(07).
015900     05  WS-WORK-RESTR                   PIC X(07).
016000    05  FILLER                          PIC X(01).
016100*
016200 01  WS-VIOLATION-LINE.
016300     05  WS-VOL-PERSON                   PIC X(10).
016400     05  FILLER                          PIC X(02).
016500     05  WS-VOL-LOC                      PIC X(10).
016600     05  FILLER                          PIC X(02).
016700     05  WS-VOL-TIME                     PIC 9(06).
016800     05  FILLER                          PIC X(02).
016900     05  WS-VOL-REASON                   PIC X(24).
017000*
017100 01  WS-VOL-TIME-HMS  REDEFINES
017200     WS-VOL-TIME.
017300     05  WS-VOL-TIME-HH                  PIC 9(02).
017400     05  WS-VOL-TIME-MM                  PIC 9(02).
017500     05  WS-VOL-TIME-SS                  PIC 9(02).
017600*
017700 01  WS-VIOLATION-LINE-FLAT  REDEFINES
017800     WS-VIOLATION-LINE                  PIC X(60).
017900/
018000 PROCEDURE DIVISION.
018100 MAIN-PARA.
018200     PERFORM 1000-INITIALISATION
018300         THRU 1000-EXIT.
018400*
018500     PERFORM 2000-LOAD-LOCATIONS
018600         THRU 2000-EXIT.
018700*
018800     PERFORM 2500-LOAD-ROSTER
018900         THRU 2500-EXIT.
019000*
019100     PERFORM 3000-SCAN-CHRONOLOGY
019200         THRU 3000-EXIT.
019300*
019400     DISPLAY "CATRAK007 - EVENTS SCANNED=" WS-EVT-COUNT
019500             " VIOLATIONS FOUND=" WS-VIO-COUNT.
019600     GO TO 9900-EXIT.
019700*
0198001000-INITIALISATION.
019900     MOVE ZERO TO WS-LOC-COUNT WS-PER-COUNT WS-EVT-COUNT WS-VIO-COUNT.
0200001000-EXIT.
020100     EXIT.
020200/
0203002000-LOAD-LOCATIONS.
020400     OPEN INPUT LOCATIONS-IN.
020500     IF NOT WS-LOC-OK
020600         DISPLAY "CATRAK007 - UNABLE TO OPEN LOCFILE, STATUS="
020700                 WS-LOC-STATUS
020800         GO TO 9900-EXIT
020900     END-IF.
021000*
021100     PERFORM 2100-READ-LOCATION
021200         THRU 2100-EXIT
021300         UNTIL WS-LOC-EOF.
021400*
021500     CLOSE LOCATIONS-IN.
0216002000-EXIT.
021700     EXIT.
021800*
0219002100-READ-LOCATION.
022000     READ LOCATIONS-IN
022100         AT END
022200             SET WS-LOC-EOF TO TRUE
022300             GO TO 2100-EXIT
022400     END-READ.
022500*
022600     IF WS-LOC-COUNT >= WS-LOC-MAX-SUB
022700         DISPLAY "CATRAK007 - LOCATION TABLE FULL, RUN ABORTED"
022800         MOVE 16 TO RETURN-CODE
022900         GO TO 9900-EXIT
023000     END-IF.
023100*
023200     ADD 1 TO WS-LOC-COUNT.
023300     SET WS-LOC-IX TO WS-LOC-COUNT.
023400     MOVE LOC-ID         TO WS-LOC-ID-TBL    (WS-LOC-IX).
023500     MOVE LOC-NAME       TO WS-LOC-NAME-TBL  (WS-LOC-IX).
023600     MOVE LOC-RESTRICTED TO WS-LOC-RESTR-TBL (WS-LOC-IX).
0237002100-EXIT.
023800     EXIT.
023900/
0240002500-LOAD-ROSTER.
024100     OPEN INPUT ROSTER-IN.
024200     IF WS-PER-NOT-AVAIL OR WS-PER-EOF
024300         DISPLAY "CATRAK007 - PERFILE ABSENT OR EMPTY, "
024400                 "ALL PERSONS TREATED AS UNKNOWN"
024500         GO TO 2500-EXIT
024600     END-IF.
024700*
024800     PERFORM 2600-READ-PERSON
024900         THRU 2600-EXIT
025000         UNTIL WS-PER-EOF.
025100*
025200     CLOSE ROSTER-IN.
0253002500-EXIT.
025400     EXIT.
025500*
0256002600-READ-PERSON.
025700     READ ROSTER-IN
025800         AT END
025900             SET WS-PER-EOF TO TRUE
026000             GO TO 2600-EXIT
026100     END-READ.
026200*
026300     IF WS-PER-COUNT >= WS-PER-MAX-SUB
026400         DISPLAY "CATRAK007 - PERSON TABLE FULL, RUN ABORTED"
026500         MOVE 16 TO RETURN-CODE
026600         GO TO 9900-EXIT
026700     END-IF.
026800*
026900     ADD 1 TO WS-PER-COUNT.
027000     SET WS-PER-IX TO WS-PER-COUNT.
027100     MOVE PER-ID   TO WS-PER-ID-TBL   (WS-PER-IX).
027200     MOVE PER-NAME TO WS-PER-NAME-TBL (WS-PER-IX).
027300     MOVE PER-ROLE TO WS-PER-ROLE-TBL (WS-PER-IX).
0274002600-EXIT.
027500     EXIT.
027600/
0277003000-SCAN-CHRONOLOGY.
027800     OPEN INPUT  CHRONOLOGY-IN.
027900     IF NOT WS-CHR-OK
028000         DISPLAY "CATRAK007 - UNABLE TO OPEN CHRFILE, STATUS="
028100                 WS-CHR-STATUS
028200         GO TO 9900-EXIT
028300     END-IF.
028400*
028500     OPEN OUTPUT VIOLATIONS-OUT.
028600*
028700     PERFORM 3100-SCAN-ONE-EVENT
028800         THRU 3100-EXIT
028900         UNTIL WS-CHR-EOF.
029000*
029100     CLOSE CHRONOLOGY-IN.
029200     CLOSE VIOLATIONS-OUT.
0293003000-EXIT.
029400     EXIT.
029500*
0296003100-SCAN-ONE-EVENT.
029700     READ CHRONOLOGY-IN INTO WS-CHR-DETAIL-REC
029800         AT END
029900             SET WS-CHR-EOF TO TRUE
030000             GO TO 3100-EXIT
030100     END-READ.
030200*
030300     ADD 1 TO WS-EVT-COUNT.
030400*
030500* An event for a person not currently on the roster is always a
030600* violation in its own right, regardless of the location involved.
030700     IF NOT WS-CHR-DTL-KNOWN-YES
030800         MOVE WS-CHR-DTL-PERSON TO WS-VOL-PERSON
030900         MOVE WS-CHR-DTL-LOC    TO WS-VOL-LOC
031000         MOVE WS-CHR-DTL-START  TO WS-VOL-TIME
031100         MOVE "UNKNOWN PERSON ON ROSTER" TO WS-VOL-REASON
031200         PERFORM 3400-WRITE-VIOLATION THRU 3400-EXIT
031300         GO TO 3100-EXIT
031400     END-IF.
031500*
031600     PERFORM 3200-FIND-LOCATION THRU 3200-EXIT.
031700     IF WS-NOT-FOUND
031800         GO TO 3100-EXIT
031900     END-IF.
032000     MOVE WS-LOC-RESTR-TBL (WS-LOC-IX) TO WS-WORK-RESTR.
032100*
032200     IF WS-WORK-RESTR = SPACES
032300         GO TO 3100-EXIT
032400     END-IF.
032500*
032600     PERFORM 3300-FIND-PERSON THRU 3300-EXIT.
032700     IF WS-NOT-FOUND
032800         GO TO 3100-EXIT
032900     END-IF.
033000     MOVE WS-PER-ROLE-TBL (WS-PER-IX) TO WS-WORK-ROLE.
033100*
033200     PERFORM 3500-TEST-RESTRICTION THRU 3500-EXIT.
033300     IF WS-NOT-A-VIOLATION
033400         GO TO 3100-EXIT
033500     END-IF.
033600*
033700     MOVE WS-CHR-DTL-PERSON TO WS-VOL-PERSON.
033800     MOVE WS-CHR-DTL-LOC    TO WS-VOL-LOC.
033900     MOVE WS-CHR-DTL-START  TO WS-VOL-TIME.
034000     MOVE "ROLE BARRED FROM LOCATION" TO WS-VOL-REASON.
034100     PERFORM 3400-WRITE-VIOLATION THRU 3400-EXIT.
0342003100-EXIT.
034300     EXIT.
034400*
0345003200-FIND-LOCATION.
034600     SET WS-NOT-FOUND TO TRUE.
034700     SET WS-LOC-IX TO 1.
034800     SEARCH WS-LOC-ENTRY
034900         AT END
035000             SET WS-NOT-FOUND TO TRUE
035100         WHEN WS-LOC-ID-TBL (WS-LOC-IX) = WS-CHR-DTL-LOC
035200             SET WS-FOUND TO TRUE
035300     END-SEARCH.
0354003200-EXIT.
035500     EXIT.
035600*
0357003300-FIND-PERSON.
035800     SET WS-NOT-FOUND TO TRUE.
035900     SET WS-PER-IX TO 1.
036000     SEARCH WS-PER-ENTRY
036100         AT END
036200             SET WS-NOT-FOUND TO TRUE
036300         WHEN WS-PER-ID-TBL (WS-PER-IX) = WS-CHR-DTL-PERSON
036400             SET WS-FOUND TO TRUE
036500     END-SEARCH.
0366003300-EXIT.
036700     EXIT.
036800*
0369003400-WRITE-VIOLATION.
037000     MOVE WS-VIOLATION-LINE TO VIO-OUT-REC.
037100     WRITE VIO-OUT-REC.
037200     ADD 1 TO WS-VIO-COUNT.
0373003400-EXIT.
037400     EXIT.
037500*
0376003500-TEST-RESTRICTION.
037700* Ticket CATRAK-041: the restriction matrix is asymmetric.  A room
037800* restricted to TEACHER bars WORKER and STUDENT, but a TEACHER may
037900* always enter it; a room restricted to WORKER bars TEACHER and
038000* STUDENT, but a WORKER may always enter it.  STUDENT and OTHER
038100* restriction codes, and blank (unrestricted), bar nobody at all.
038200     SET WS-NOT-A-VIOLATION TO TRUE.
038300*
038400     IF WS-WORK-RESTR = "TEACHER"
038500         IF WS-WORK-ROLE = "WORKER" OR WS-WORK-ROLE = "STUDENT"
038600             SET WS-IS-VIOLATION TO TRUE
038700         END-IF
038800     END-IF.
038900*
039000     IF WS-WORK-RESTR = "WORKER"
039100         IF WS-WORK-ROLE = "TEACHER" OR WS-WORK-ROLE = "STUDENT"
039200             SET WS-IS-VIOLATION TO TRUE
039300         END-IF
039400     END-IF.
0395003500-EXIT.
039600     EXIT.
039700/
0398009900-EXIT.
039900     STOP RUN.
040000*
040100* **************** END OF SOURCE CATRAK007 ****************
