000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK004                                                  *
000600*   Program Name : Window occupancy count                                     *
000700*   Summary      : Companion to CATRAK003 -- instead of "who is here now",    *
000800*                  operators can ask "who was in each location between        *
000900*                  time A and time B", where A and B come off a one-card       *
001000*                  run control.  An event counts against a location if its    *
001100*                  [EVT-START,EVT-END] interval overlaps the requested        *
001200*                  window at all, both ends inclusive on both sides.          *
001300*                                                                             *
001400*   FILES   USED : LOCFILE     Locations master             (Input)          *
001500*                  WINCTL      Window run control, one card  (Input)         *
001600*                  CHRFILE     Derived chronology            (Input)         *
001700*                  OCCWLIST    Window occupancy listing      (Output)        *
001800*                                                                             *
001900*******************************************************************************
002000*
002100*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002200*------------------------------------------------------------------------------
002300*    R.NABERS          | 05/09/97   |  Initial release, ticket CATRAK-026,
002400*                       |            |  split off CATRAK003 once Public
002500*                       |            |  Safety asked for a look-back window.
002600*    T.OKONKWO         | 01/12/99   |  Y2K review -- window is HHMMSS only,   *YR2K
002700*                       |            |  no date component, no exposure.
002800*    D.FERRIS          | 08/03/99   |  Ticket CATRAK-142: an event whose
002900*                       |            |  interval exactly touched the window
003000*                       |            |  boundary (EVT-END = WIN-START, or
003100*                       |            |  EVT-START = WIN-END) was being
003200*                       |            |  skipped -- confirmed with Public
003300*                       |            |  Safety that both ends are inclusive,
003400*                       |            |  corrected the overlap test.
003500*    T.OKONKWO         | 03/14/00   |  Ticket CATRAK-159: count line now
003600*                       |            |  prints WS-CTR-COUNT zero-suppressed,
003700*                       |            |  a location with no occupancy for the
003800*                       |            |  window was printing leading zeroes
003900*                       |            |  and operators kept asking if it was
004000*                       |            |  a bad card.
004100*
004200 PROGRAM-ID.     CATRAK004.
004300 AUTHOR.         R. NABERS.
004400 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
004500 DATE-WRITTEN.   05/09/97.
004600 DATE-COMPILED.
004700 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100     SOURCE-COMPUTER.   DEC-VAX-8650.
005200     OBJECT-COMPUTER.   DEC-VAX-8650.
005300     SPECIAL-NAMES.
005400         C01 IS TOP-OF-FORM
005500         CLASS ROLE-CHARS IS "S" "T" "W" "O".
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT LOCATIONS-IN    ASSIGN TO LOCFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-LOC-STATUS.
006200*
006300     SELECT WINDOW-CTL-IN   ASSIGN TO WINCTL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-WIN-STATUS.
006600*
006700     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-CHR-STATUS.
007000*
007100     SELECT OCCUPANCY-OUT   ASSIGN TO OCCWLIST
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-OCC-STATUS.
007400/
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  LOCATIONS-IN
007800     LABEL RECORDS ARE STANDARD.
007900     COPY CATCPY-LOCREC.
008000*
008100 FD  WINDOW-CTL-IN
008200     LABEL RECORDS ARE STANDARD.
008300     COPY CATCPY-WINCTL.
008400*
008500 FD  CHRONOLOGY-IN
008600     LABEL RECORDS ARE STANDARD.
008700 01  CHR-IN-REC                          PIC X(50).
008800*
008900 FD  OCCUPANCY-OUT
009000     LABEL RECORDS ARE STANDARD.
009100 01  OCC-OUT-REC                         PIC X(60).
009200/
009300 WORKING-STORAGE SECTION.
009400 01  WS-LOC-STATUS                       PIC X(02).
009500     88  WS-LOC-OK                           VALUE "00".
009600     88  WS-LOC-EOF                          VALUE "10".
009700 01  WS-WIN-STATUS                       PIC X(02).
009800     88  WS-WIN-OK                           VALUE "00".
009900 01  WS-CHR-STATUS                       PIC X(02).
010000     88  WS-CHR-OK                           VALUE "00".
010100     88  WS-CHR-EOF                          VALUE "10".
010200 01  WS-OCC-STATUS                       PIC X(02).
010300     88  WS-OCC-OK                           VALUE "00".
010400*
010500 01  WS-REQUESTED-WINDOW.
010600     05  WS-REQ-START                    PIC 9(06).
010700     05  WS-REQ-END                      PIC 9(06).
010800    05  FILLER                          PIC X(01).
010900*
011000 01  WS-LOCATION-TABLE.
011100     05  WS-LOC-MAX-SUB                  PIC S9(4) COMP VALUE 300.
011200     05  WS-LOC-COUNT                    PIC S9(4) COMP VALUE 0.
011300     05  WS-LOC-ENTRY OCCURS 300 TIMES
011400                       INDEXED BY WS-LOC-IX.
011500         10  WS-LOC-ID-TBL               PIC X(10).
011600         10  WS-LOC-NAME-TBL             PIC X(30).
011700         10  WS-LOC-MAXCAP-TBL           PIC 9(05).
011800         10  WS-LOC-RESTR-TBL            PIC X(07).
011900         10  WS-LOC-CURCNT-TBL           PIC S9(05) COMP.
012000    05  FILLER                          PIC X(01).
012100*
012200 01  WS-CHR-DETAIL-REC.
012300     05  WS-CHR-DTL-PERSON               PIC X(10).
012400     05  FILLER                          PIC X(01).
012500     05  WS-CHR-DTL-LOC                  PIC X(10).
012600     05  FILLER                          PIC X(01).
012700     05  WS-CHR-DTL-START                PIC 9(06).
012800     05  WS-CHR-DTL-START-HMS  REDEFINES
012900         WS-CHR-DTL-START.
013000         10  WS-CHR-DTL-START-HH         PIC 9(02).
013100         10  WS-CHR-DTL-START-MM         PIC 9(02).
013200         10  WS-CHR-DTL-START-SS         PIC 9(02).
013300     05  FILLER                          PIC X(01).
013400     05  WS-CHR-DTL-END                  PIC 9(06).
013500     05  FILLER                          PIC X(01).
013600     05  WS-CHR-DTL-KNOWN                PIC X(01).
013700     05  FILLER                          PIC X(13).
013800*
013900 01  WS-CHR-DETAIL-REC-2  REDEFINES
014000     WS-CHR-DETAIL-REC                  PIC X(50).
014100*
014200 77  WS-EVT-COUNT                        PIC S9(9) COMP VALUE 0.
014300 77  WS-CTR-COUNT                        PIC S9(9) COMP VALUE 0.
014400 01  WS-MISC.
014500     05  WS-FOUND-SW                     PIC X(01).
014600         88  WS-FOUND                        VALUE "Y".
014700         88  WS-NOT-FOUND                    VALUE "N".
014800     05  WS-OVERLAP-SW                   PIC X(01).
014900         88  WS-OVERLAP                      VALUE "Y".
015000         88  WS-NO-OVERLAP                   VALUE "N".
015100    05  FILLER                          PIC X(01).
015200*
015300 01  WS-OCCUPANCY-LINE.
015400     05  WS-OCL-ID                       PIC X(10).
015500     05  FILLER                          PIC X(02).
015600     05  WS-OCL-NAME                     PIC X(30).
015700     05  FILLER                          PIC X(02).
015800     05  WS-OCL-MAXCAP                   PIC Z(04)9.
015900     05  FILLER                          PIC X(02).
016000     05  WS-OCL-CURCNT                   PIC Z(04)9.
016100     05  FILLER                          PIC X(07).
016200*
016300 01  WS-OCCUPANCY-LINE-FLAT  REDEFINES
016400     WS-OCCUPANCY-LINE                  PIC X(63).
016500/
016600 PROCEDURE DIVISION.
016700 MAIN-PARA.
016800     PERFORM 1000-INITIALISATION
016900         THRU 1000-EXIT.
017000*
017100     PERFORM 2000-LOAD-LOCATIONS
017200         THRU 2000-EXIT.
017300*
017400     PERFORM 2500-READ-WINDOW-CONTROL
017500         THRU 2500-EXIT.
017600*
017700     PERFORM 3000-TALLY-CHRONOLOGY
017800         THRU 3000-EXIT.
017900*
018000     PERFORM 4000-PRINT-OCCUPANCY
018100         THRU 4000-EXIT.
018200*
018300     DISPLAY "CATRAK004 - WINDOW " WS-REQ-START "-" WS-REQ-END
018400             " EVENTS COUNTED=" WS-CTR-COUNT.
018500     GO TO 9900-EXIT.
018600*
0187001000-INITIALISATION.
018800     MOVE ZERO TO WS-LOC-COUNT WS-EVT-COUNT WS-CTR-COUNT.
0189001000-EXIT.
019000     EXIT.
019100/
0192002000-LOAD-LOCATIONS.
019300     OPEN INPUT LOCATIONS-IN.
019400     IF NOT WS-LOC-OK
019500         DISPLAY "CATRAK004 - UNABLE TO OPEN LOCFILE, STATUS="
019600                 WS-LOC-STATUS
019700         GO TO 9900-EXIT
019800     END-IF.
019900*
020000     PERFORM 2100-READ-LOCATION
020100         THRU 2100-EXIT
020200         UNTIL WS-LOC-EOF.
020300*
020400     CLOSE LOCATIONS-IN.
0205002000-EXIT.
020600     EXIT.
020700*
0208002100-READ-LOCATION.
020900     READ LOCATIONS-IN
021000         AT END
021100             SET WS-LOC-EOF TO TRUE
021200             GO TO 2100-EXIT
021300     END-READ.
021400*
021500     IF WS-LOC-COUNT >= WS-LOC-MAX-SUB
021600         DISPLAY "CATRAK004 - LOCATION TABLE FULL, RUN ABORTED"
021700         MOVE 16 TO RETURN-CODE
021800         GO TO 9900-EXIT
021900     END-IF.
022000*
022100     ADD 1 TO WS-LOC-COUNT.
022200     SET WS-LOC-IX TO WS-LOC-COUNT.
022300     MOVE LOC-ID       TO WS-LOC-ID-TBL     (WS-LOC-IX).
022400     MOVE LOC-NAME     TO WS-LOC-NAME-TBL   (WS-LOC-IX).
022500     MOVE LOC-MAX-CAP  TO WS-LOC-MAXCAP-TBL (WS-LOC-IX).
022600     MOVE LOC-RESTRICTED TO WS-LOC-RESTR-TBL (WS-LOC-IX).
022700     MOVE ZERO         TO WS-LOC-CURCNT-TBL (WS-LOC-IX).
0228002100-EXIT.
022900     EXIT.
023000/
0231002500-READ-WINDOW-CONTROL.
023200     OPEN INPUT WINDOW-CTL-IN.
023300     IF NOT WS-WIN-OK
023400         DISPLAY "CATRAK004 - UNABLE TO OPEN WINCTL, STATUS="
023500                 WS-WIN-STATUS
023600         MOVE 16 TO RETURN-CODE
023700         GO TO 9900-EXIT
023800     END-IF.
023900*
024000     READ WINDOW-CTL-IN
024100         AT END
024200             DISPLAY "CATRAK004 - WINCTL CARD MISSING, RUN ABORTED"
024300             MOVE 16 TO RETURN-CODE
024400             CLOSE WINDOW-CTL-IN
024500             GO TO 9900-EXIT
024600     END-READ.
024700*
024800     MOVE WIN-START TO WS-REQ-START.
024900     MOVE WIN-END   TO WS-REQ-END.
025000     CLOSE WINDOW-CTL-IN.
0251002500-EXIT.
025200     EXIT.
025300/
0254003000-TALLY-CHRONOLOGY.
025500     OPEN INPUT CHRONOLOGY-IN.
025600     IF NOT WS-CHR-OK
025700         DISPLAY "CATRAK004 - UNABLE TO OPEN CHRFILE, STATUS="
025800                 WS-CHR-STATUS
025900         GO TO 9900-EXIT
026000     END-IF.
026100*
026200     PERFORM 3100-TALLY-ONE-EVENT
026300         THRU 3100-EXIT
026400         UNTIL WS-CHR-EOF.
026500*
026600     CLOSE CHRONOLOGY-IN.
0267003000-EXIT.
026800     EXIT.
026900*
0270003100-TALLY-ONE-EVENT.
027100     READ CHRONOLOGY-IN INTO WS-CHR-DETAIL-REC
027200         AT END
027300             SET WS-CHR-EOF TO TRUE
027400             GO TO 3100-EXIT
027500     END-READ.
027600*
027700     ADD 1 TO WS-EVT-COUNT.
027800*
027900* BUSINESS RULE: interval overlap test, both sides inclusive --
028000*   requested-start <= event-end  AND  requested-end >= event-start.
028100     SET WS-NO-OVERLAP TO TRUE.
028200     IF WS-REQ-START <= WS-CHR-DTL-END
028300         AND WS-REQ-END   >= WS-CHR-DTL-START
028400         SET WS-OVERLAP TO TRUE
028500     END-IF.
028600*
028700     IF WS-NO-OVERLAP
028800         GO TO 3100-EXIT
028900     END-IF.
029000*
029100     PERFORM 3200-FIND-LOCATION THRU 3200-EXIT.
029200     IF WS-NOT-FOUND
029300         GO TO 3100-EXIT
029400     END-IF.
029500*
029600     ADD 1 TO WS-LOC-CURCNT-TBL (WS-LOC-IX).
029700     ADD 1 TO WS-CTR-COUNT.
0298003100-EXIT.
029900     EXIT.
030000*
0301003200-FIND-LOCATION.
030200     SET WS-NOT-FOUND TO TRUE.
030300     SET WS-LOC-IX TO 1.
030400     SEARCH WS-LOC-ENTRY
030500         AT END
030600             SET WS-NOT-FOUND TO TRUE
030700         WHEN WS-LOC-ID-TBL (WS-LOC-IX) = WS-CHR-DTL-LOC
030800             SET WS-FOUND TO TRUE
030900     END-SEARCH.
0310003200-EXIT.
031100     EXIT.
031200/
0313004000-PRINT-OCCUPANCY.
031400     OPEN OUTPUT OCCUPANCY-OUT.
031500*
031600     SET WS-LOC-IX TO 1.
031700     PERFORM 4100-PRINT-ONE-LOCATION
031800         THRU 4100-EXIT
031900         VARYING WS-LOC-IX FROM 1 BY 1
032000         UNTIL WS-LOC-IX > WS-LOC-COUNT.
032100*
032200     CLOSE OCCUPANCY-OUT.
0323004000-EXIT.
032400     EXIT.
032500*
0326004100-PRINT-ONE-LOCATION.
032700     MOVE WS-LOC-ID-TBL     (WS-LOC-IX) TO WS-OCL-ID.
032800     MOVE WS-LOC-NAME-TBL   (WS-LOC-IX) TO WS-OCL-NAME.
032900     MOVE WS-LOC-MAXCAP-TBL (WS-LOC-IX) TO WS-OCL-MAXCAP.
033000     MOVE WS-LOC-CURCNT-TBL (WS-LOC-IX) TO WS-OCL-CURCNT.
033100     MOVE WS-OCCUPANCY-LINE TO OCC-OUT-REC.
033200     WRITE OCC-OUT-REC.
0333004100-EXIT.
033400     EXIT.
033500/
0336009900-EXIT.
033700     STOP RUN.
033800*
033900* **************** END OF SOURCE CATRAK004 ****************
