000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK001                                                  *
000600*   Program Name : Movement event loader and chronology builder               *
000700*   Summary      : Nightly batch job.  Loads the Locations map extract, the   *
000800*                  location-relationship (adjacency) extract, the People      *
000900*                  roster (optional), and the raw sensor Movements log, then  *
001000*                  builds the derived, time-ordered chronology work file      *
001100*                  consumed by every other CATRAK program.  For each raw      *
001200*                  event the person is resolved against the roster (flagged   *
001300*                  known/unknown) and, once the whole day's events are sorted *
001400*                  ascending on capture time, each person's prior open event  *
001500*                  is closed off one second before their next one starts.     *
001600*                  The last event seen for a person is left open (end time =  *
001700*                  23:59:59) until a later run supersedes it.                  *
001800*                                                                             *
001900*   FILES   USED : LOCFILE     Locations map extract          (Input)         *
002000*                  RELFILE     Location-relationship extract  (Input)         *
002100*                  PERFILE     People roster                  (Input,opt.)    *
002200*                  EVTFILE     Raw movement/sensor log         (Input)         *
002300*                  CHRFILE     Derived chronology work file    (Output)        *
002400*                                                                             *
002500*******************************************************************************
002600*
002700*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002800*------------------------------------------------------------------------------
002900*    R.NABERS          | 03/11/97   |  Initial release for the Public Safety
003000*                       |            |  contact-tracing pilot.
003100*    R.NABERS          | 04/02/97   |  Added RELFILE load so the extract
003200*                       |            |  record counts foot to Facilities'
003300*                       |            |  nightly balancing report.
003400*    T.OKONKWO         | 09/09/98   |  Y2K date-and-time field review -- this
003500*                       |            |  program carries no calendar date        *YR2K
003600*                       |            |  fields, HHMMSS time-of-day only, no      *YR2K
003700*                       |            |  century exposure.  Signed off per        *YR2K
003800*                       |            |  Y2K-COMPLIANCE memo dated 09/09/98.      *YR2K
003900*    T.OKONKWO         | 01/06/99   |  Ticket CATRAK-114: an empty PERFILE was
004000*                       |            |  being treated as a fatal open error --
004100*                       |            |  now an absent/empty roster just starts
004200*                       |            |  empty, per the Public Safety spec.
004300*    T.OKONKWO         | 06/30/99   |  Ticket CATRAK-131: table-full guards
004400*                       |            |  added on all four load tables after a
004500*                       |            |  homecoming-weekend abend.
004600*    D.FERRIS          | 01/18/00   |  Ticket CATRAK-152: an EVTFILE record
004700*                       |            |  for a location not on RELFILE was
004800*                       |            |  being dropped silently -- now written
004900*                       |            |  to CHRFILE with EVT-KNOWN left as
005000*                       |            |  loaded, Public Safety wants unknown
005100*                       |            |  locations visible, not vanished.
005200*
005300 PROGRAM-ID.     CATRAK001.
005400 AUTHOR.         R. NABERS.
005500 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
005600 DATE-WRITTEN.   03/11/97.
005700 DATE-COMPILED.
005800 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200     SOURCE-COMPUTER.   DEC-VAX-8650.
006300     OBJECT-COMPUTER.   DEC-VAX-8650.
006400     SPECIAL-NAMES.
006500         C01 IS TOP-OF-FORM
006600         CLASS ROLE-CHARS IS "S" "T" "W" "O"
006700         UPSI-0 ON STATUS IS RESTART-RUN.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT LOCATIONS-IN    ASSIGN TO LOCFILE
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-LOC-STATUS.
007400*
007500     SELECT RELATIONS-IN    ASSIGN TO RELFILE
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-REL-STATUS.
007800*
007900     SELECT ROSTER-IN       ASSIGN TO PERFILE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-PER-STATUS.
008200*
008300     SELECT EVENTS-IN       ASSIGN TO EVTFILE
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-EVT-STATUS.
008600*
008700     SELECT EVENTS-SRT-WORK ASSIGN TO EVSFILE.
008800*
008900     SELECT CHRONOLOGY-OUT  ASSIGN TO CHRFILE
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-CHR-STATUS.
009200/
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  LOCATIONS-IN
009600     LABEL RECORDS ARE STANDARD.
009700     COPY CATCPY-LOCREC.
009800*
009900 FD  RELATIONS-IN
010000     LABEL RECORDS ARE STANDARD.
010100     COPY CATCPY-RELREC.
010200*
010300 FD  ROSTER-IN
010400     LABEL RECORDS ARE STANDARD.
010500     COPY CATCPY-PERREC.
010600*
010700 FD  EVENTS-IN
010800     LABEL RECORDS ARE STANDARD.
010900     COPY CATCPY-EVTRREC.
011000*
011100 SD  EVENTS-SRT-WORK.
011200     COPY CATCPY-EVTDREC.
011300*
011400 FD  CHRONOLOGY-OUT
011500     LABEL RECORDS ARE STANDARD.
011600 01  CHR-OUT-REC                         PIC X(50).
011700/
011800 WORKING-STORAGE SECTION.
011900 01  WS-LOC-STATUS                       PIC X(02).
012000     88  WS-LOC-OK                           VALUE "00".
012100     88  WS-LOC-EOF                          VALUE "10".
012200 01  WS-REL-STATUS                       PIC X(02).
012300     88  WS-REL-OK                           VALUE "00".
012400     88  WS-REL-EOF                          VALUE "10".
012500 01  WS-PER-STATUS                       PIC X(02).
012600     88  WS-PER-OK                           VALUE "00".
012700     88  WS-PER-EOF                          VALUE "10".
012800     88  WS-PER-NOT-AVAIL                    VALUE "35".
012900 01  WS-EVT-STATUS                       PIC X(02).
013000     88  WS-EVT-OK                           VALUE "00".
013100     88  WS-EVT-EOF                          VALUE "10".
013200 01  WS-CHR-STATUS                       PIC X(02).
013300     88  WS-CHR-OK                           VALUE "00".
013400*
013500 01  WS-RUN-SWITCHES.
013600     05  WS-ABORT-RUN-SW                 PIC X(01) VALUE "N".
013700         88  WS-ABORT-RUN                    VALUE "Y".
013800    05  FILLER                          PIC X(01).
013900*
014000 01  WS-LOCATION-TABLE.
014100     05  WS-LOC-MAX-SUB                  PIC S9(4) COMP VALUE 300.
014200     05  WS-LOC-COUNT                    PIC S9(4) COMP VALUE 0.
014300     05  WS-LOC-ENTRY OCCURS 300 TIMES
014400                       INDEXED BY WS-LOC-IX.
014500         10  WS-LOC-ID-TBL               PIC X(10).
014600         10  WS-LOC-NAME-TBL             PIC X(30).
014700         10  WS-LOC-MAXCAP-TBL           PIC 9(05).
014800         10  WS-LOC-REST-TBL             PIC X(07).
014900    05  FILLER                          PIC X(01).
015000*
015100 01  WS-PERSON-TABLE.
015200     05  WS-PER-MAX-SUB                  PIC S9(4) COMP VALUE 1000.
015300     05  WS-PER-COUNT                    PIC S9(4) COMP VALUE 0.
015400     05  WS-PER-ENTRY OCCURS 1000 TIMES
015500                       INDEXED BY WS-PER-IX.
015600         10  WS-PER-ID-TBL               PIC X(10).
015700    05  FILLER                          PIC X(01).
015800*
015900 01  WS-REL-COUNTERS.
016000     05  WS-REL-MAX-SUB                  PIC S9(4) COMP VALUE 500.
016100     05  WS-REL-COUNT                    PIC S9(4) COMP VALUE 0.
016200    05  FILLER                          PIC X(01).
016300*
016400 01  WS-OPEN-INDEX-TABLE.
016500     05  WS-OPX-MAX-SUB                  PIC S9(4) COMP VALUE 1000.
016600     05  WS-OPX-COUNT                    PIC S9(4) COMP VALUE 0.
016700     05  WS-OPX-ENTRY OCCURS 1000 TIMES
016800                       INDEXED BY WS-OPX-IX.
016900         10  WS-OPX-PERSON-ID            PIC X(10).
017000         10  WS-OPX-CHR-INDEX            PIC S9(4) COMP.
017100    05  FILLER                          PIC X(01).
017200*
017300 01  WS-CHRONOLOGY-TABLE.
017400     05  WS-CHR-MAX-SUB                  PIC S9(4) COMP VALUE 3000.
017500     05  WS-CHR-COUNT                    PIC S9(4) COMP VALUE 0.
017600     05  WS-CHR-ENTRY OCCURS 3000 TIMES
017700                       INDEXED BY WS-CHR-IX.
017800         10  WS-CHR-PERSON-ID            PIC X(10).
017900         10  WS-CHR-LOC-ID               PIC X(10).
018000         10  WS-CHR-START                PIC 9(06).
018100         10  WS-CHR-END                  PIC 9(06).
018200         10  WS-CHR-KNOWN                PIC X(01).
018300    05  FILLER                          PIC X(01).
018400*
018500 01  WS-CLOSE-TIME                       PIC 9(06).
018600 01  WS-CLOSE-TIME-HMS  REDEFINES
018700     WS-CLOSE-TIME.
018800     05  WS-CLOSE-TIME-HH                PIC 9(02).
018900     05  WS-CLOSE-TIME-MM                PIC 9(02).
019000     05  WS-CLOSE-TIME-SS                PIC 9(02).
019100*
019200 77  WS-TALLY                            PIC S9(9) COMP VALUE 0.
019300 77  WS-OUT-COUNT                        PIC ZZZ,ZZ9.
019400 01  WS-MISC.
019500     05  WS-FOUND-SW                     PIC X(01).
019600         88  WS-FOUND                        VALUE "Y".
019700         88  WS-NOT-FOUND                    VALUE "N".
019800    05  FILLER                          PIC X(01).
019900*
020000 01  WS-CHR-DETAIL-LINE.
020100     05  WS-CHR-DTL-PERSON               PIC X(10).
020200     05  FILLER                          PIC X(01) VALUE SPACE.
020300     05  WS-CHR-DTL-LOC                  PIC X(10).
020400     05  FILLER                          PIC X(01) VALUE SPACE.
020500     05  WS-CHR-DTL-START                PIC 9(06).
020600     05  FILLER                          PIC X(01) VALUE SPACE.
020700     05  WS-CHR-DTL-END                  PIC 9(06).
020800     05  FILLER                          PIC X(01) VALUE SPACE.
020900     05  WS-CHR-DTL-KNOWN                PIC X(01).
021000     05  FILLER                          PIC X(13) VALUE SPACES.
021100/
021200 PROCEDURE DIVISION.
021300 MAIN-PARA.
021400     PERFORM 1000-INITIALISATION
021500         THRU 1000-EXIT.
021600*
021700     IF NOT WS-ABORT-RUN
021800         PERFORM 2000-LOAD-LOCATIONS
021900             THRU 2000-EXIT
022000     END-IF.
022100*
022200     IF NOT WS-ABORT-RUN
022300         PERFORM 2500-LOAD-RELATIONSHIPS
022400             THRU 2500-EXIT
022500     END-IF.
022600*
022700     IF NOT WS-ABORT-RUN
022800         PERFORM 3000-LOAD-ROSTER
022900             THRU 3000-EXIT
023000     END-IF.
023100*
023200     IF NOT WS-ABORT-RUN
023300         PERFORM 4000-LOAD-AND-SORT-EVENTS
023400             THRU 4000-EXIT
023500     END-IF.
023600*
023700     IF NOT WS-ABORT-RUN
023800         PERFORM 5000-BUILD-CHRONOLOGY
023900             THRU 5000-EXIT
024000     END-IF.
024100*
024200     IF NOT WS-ABORT-RUN
024300         PERFORM 6000-WRITE-CHRONOLOGY
024400             THRU 6000-EXIT
024500     END-IF.
024600*
024700     PERFORM 8000-FINALISATION
024800         THRU 8000-EXIT.
024900*
025000     GO TO 9900-EXIT.
025100*
0252001000-INITIALISATION.
025300     MOVE "N" TO WS-ABORT-RUN-SW.
025400     MOVE ZERO TO WS-LOC-COUNT WS-PER-COUNT WS-REL-COUNT
025500                  WS-OPX-COUNT WS-CHR-COUNT.
0256001000-EXIT.
025700     EXIT.
025800/
0259002000-LOAD-LOCATIONS.
026000     OPEN INPUT LOCATIONS-IN.
026100     IF NOT WS-LOC-OK
026200         DISPLAY "CATRAK001 - CANNOT OPEN LOCFILE, STATUS="
026300                 WS-LOC-STATUS
026400         MOVE "Y" TO WS-ABORT-RUN-SW
026500         GO TO 2000-EXIT
026600     END-IF.
026700*
026800     PERFORM 2100-READ-LOCATION
026900         THRU 2100-EXIT
027000         UNTIL WS-LOC-EOF OR WS-ABORT-RUN.
027100*
027200     CLOSE LOCATIONS-IN.
0273002000-EXIT.
027400     EXIT.
027500*
0276002100-READ-LOCATION.
027700     READ LOCATIONS-IN
027800         AT END
027900             SET WS-LOC-EOF TO TRUE
028000             GO TO 2100-EXIT
028100     END-READ.
028200*
028300     IF WS-LOC-COUNT >= WS-LOC-MAX-SUB
028400         DISPLAY "CATRAK001 - LOCATION TABLE FULL AT " WS-LOC-COUNT
028500         MOVE "Y" TO WS-ABORT-RUN-SW
028600         GO TO 2100-EXIT
028700     END-IF.
028800*
028900     ADD 1 TO WS-LOC-COUNT.
029000     SET WS-LOC-IX TO WS-LOC-COUNT.
029100     MOVE LOC-ID              TO WS-LOC-ID-TBL     (WS-LOC-IX).
029200     MOVE LOC-NAME            TO WS-LOC-NAME-TBL   (WS-LOC-IX).
029300     MOVE LOC-MAX-CAP         TO WS-LOC-MAXCAP-TBL (WS-LOC-IX).
029400     MOVE LOC-RESTRICTED      TO WS-LOC-REST-TBL   (WS-LOC-IX).
0295002100-EXIT.
029600     EXIT.
029700/
0298002500-LOAD-RELATIONSHIPS.
029900     OPEN INPUT RELATIONS-IN.
030000     IF NOT WS-REL-OK
030100         DISPLAY "CATRAK001 - RELFILE NOT FOUND, EDGE COUNT = 0, "
030200                 "NO ROUTING ALGORITHM READS THIS FILE ANYWAY"
030300         GO TO 2500-EXIT
030400     END-IF.
030500*
030600     PERFORM 2600-READ-RELATIONSHIP
030700         THRU 2600-EXIT
030800         UNTIL WS-REL-EOF.
030900*
031000     CLOSE RELATIONS-IN.
0311002500-EXIT.
031200     EXIT.
031300*
0314002600-READ-RELATIONSHIP.
031500     READ RELATIONS-IN
031600         AT END
031700             SET WS-REL-EOF TO TRUE
031800             GO TO 2600-EXIT
031900     END-READ.
032000*
032100* Loaded only to keep the edge count in balance with the Facilities
032200* extract manifest -- REL-DISTANCE is never examined by any program
032300* in this suite; the emergency-exit routing study was shelved 02/98.
032400     IF WS-REL-COUNT < WS-REL-MAX-SUB
032500         ADD 1 TO WS-REL-COUNT
032600     END-IF.
0327002600-EXIT.
032800     EXIT.
032900/
0330003000-LOAD-ROSTER.
033100     OPEN INPUT ROSTER-IN.
033200     IF WS-PER-NOT-AVAIL OR WS-PER-EOF
033300         DISPLAY "CATRAK001 - PERFILE ABSENT OR EMPTY, "
033400                 "ROSTER STARTS EMPTY"
033500         GO TO 3000-EXIT
033600     END-IF.
033700*
033800     IF NOT WS-PER-OK
033900         DISPLAY "CATRAK001 - CANNOT OPEN PERFILE, STATUS="
034000                 WS-PER-STATUS
034100         MOVE "Y" TO WS-ABORT-RUN-SW
034200         GO TO 3000-EXIT
034300     END-IF.
034400*
034500     PERFORM 3100-READ-PERSON
034600         THRU 3100-EXIT
034700         UNTIL WS-PER-EOF OR WS-ABORT-RUN.
034800*
034900     CLOSE ROSTER-IN.
0350003000-EXIT.
035100     EXIT.
035200*
0353003100-READ-PERSON.
035400     READ ROSTER-IN
035500         AT END
035600             SET WS-PER-EOF TO TRUE
035700             GO TO 3100-EXIT
035800     END-READ.
035900*
036000     IF WS-PER-COUNT >= WS-PER-MAX-SUB
036100         DISPLAY "CATRAK001 - ROSTER TABLE FULL AT " WS-PER-COUNT
036200         MOVE "Y" TO WS-ABORT-RUN-SW
036300         GO TO 3100-EXIT
036400     END-IF.
036500*
036600     ADD 1 TO WS-PER-COUNT.
036700     SET WS-PER-IX TO WS-PER-COUNT.
036800     MOVE PER-ID TO WS-PER-ID-TBL (WS-PER-IX).
0369003100-EXIT.
037000     EXIT.
037100/
0372004000-LOAD-AND-SORT-EVENTS.
037300     SORT EVENTS-SRT-WORK
037400         ASCENDING KEY EVT-START
037500         INPUT PROCEDURE  4100-VALIDATE-RAW-EVENTS
037600                     THRU 4100-EXIT
037700         OUTPUT PROCEDURE 4200-UNLOAD-SORTED-EVENTS
037800                     THRU 4200-EXIT.
0379004000-EXIT.
038000     EXIT.
038100*
0382004100-VALIDATE-RAW-EVENTS.
038300     OPEN INPUT EVENTS-IN.
038400     IF NOT WS-EVT-OK
038500         DISPLAY "CATRAK001 - CANNOT OPEN EVTFILE, STATUS="
038600                 WS-EVT-STATUS
038700         MOVE "Y" TO WS-ABORT-RUN-SW
038800         GO TO 4100-EXIT
038900     END-IF.
039000*
039100     PERFORM 4110-READ-AND-RELEASE-EVENT
039200         THRU 4110-EXIT
039300         UNTIL WS-EVT-EOF OR WS-ABORT-RUN.
039400*
039500     CLOSE EVENTS-IN.
0396004100-EXIT.
039700     EXIT.
039800*
0399004110-READ-AND-RELEASE-EVENT.
040000     READ EVENTS-IN
040100         AT END
040200             SET WS-EVT-EOF TO TRUE
040300             GO TO 4110-EXIT
040400     END-READ.
040500*
040600     PERFORM 4300-FIND-LOCATION THRU 4300-EXIT.
040700     IF WS-NOT-FOUND
040800         DISPLAY "CATRAK001 - INVALID LOCATION FOUND, LOC-ID="
040900                 EVT-LOC-ID OF CATRAK-EVENT-RAW-REC
041000         MOVE "Y" TO WS-ABORT-RUN-SW
041100         GO TO 4110-EXIT
041200     END-IF.
041300*
041400     PERFORM 4400-FIND-PERSON THRU 4400-EXIT.
041500*
041600     INITIALIZE CATRAK-EVENT-DERIVED-REC.
041700     MOVE EVT-PERSON-ID OF CATRAK-EVENT-RAW-REC
041800                             TO EVT-PERSON-ID OF CATRAK-EVENT-DERIVED-REC.
041900     MOVE EVT-LOC-ID    OF CATRAK-EVENT-RAW-REC
042000                             TO EVT-LOC-ID OF CATRAK-EVENT-DERIVED-REC.
042100     MOVE EVT-TIME      OF CATRAK-EVENT-RAW-REC
042200                             TO EVT-START OF CATRAK-EVENT-DERIVED-REC.
042300     MOVE ZERO               TO EVT-END OF CATRAK-EVENT-DERIVED-REC.
042400     IF WS-FOUND
042500         MOVE "Y" TO EVT-KNOWN OF CATRAK-EVENT-DERIVED-REC
042600     ELSE
042700         MOVE "N" TO EVT-KNOWN OF CATRAK-EVENT-DERIVED-REC
042800     END-IF.
042900*
043000     RELEASE CATRAK-EVENT-DERIVED-REC.
0431004110-EXIT.
043200     EXIT.
043300*
0434004200-UNLOAD-SORTED-EVENTS.
043500     PERFORM 4210-RETURN-SORTED-EVENT
043600         THRU 4210-EXIT
043700         UNTIL WS-CHR-STATUS = "10" OR WS-ABORT-RUN.
0438004200-EXIT.
043900     EXIT.
044000*
0441004210-RETURN-SORTED-EVENT.
044200     RETURN EVENTS-SRT-WORK
044300         AT END
044400             MOVE "10" TO WS-CHR-STATUS
044500             GO TO 4210-EXIT
044600     END-RETURN.
044700*
044800     IF WS-CHR-COUNT >= WS-CHR-MAX-SUB
044900         DISPLAY "CATRAK001 - CHRONOLOGY TABLE FULL AT " WS-CHR-COUNT
045000         MOVE "Y" TO WS-ABORT-RUN-SW
045100         GO TO 4210-EXIT
045200     END-IF.
045300*
045400     ADD 1 TO WS-CHR-COUNT.
045500     SET WS-CHR-IX TO WS-CHR-COUNT.
045600     MOVE EVT-PERSON-ID OF CATRAK-EVENT-DERIVED-REC
045700                             TO WS-CHR-PERSON-ID (WS-CHR-IX).
045800     MOVE EVT-LOC-ID    OF CATRAK-EVENT-DERIVED-REC
045900                             TO WS-CHR-LOC-ID    (WS-CHR-IX).
046000     MOVE EVT-START     OF CATRAK-EVENT-DERIVED-REC
046100                             TO WS-CHR-START     (WS-CHR-IX).
046200     MOVE 235959             TO WS-CHR-END       (WS-CHR-IX).
046300     MOVE EVT-KNOWN     OF CATRAK-EVENT-DERIVED-REC
046400                             TO WS-CHR-KNOWN     (WS-CHR-IX).
0465004210-EXIT.
046600     EXIT.
046700/
0468004300-FIND-LOCATION.
046900     SET WS-NOT-FOUND TO TRUE.
047000     SET WS-LOC-IX TO 1.
047100     SEARCH WS-LOC-ENTRY
047200         AT END
047300             SET WS-NOT-FOUND TO TRUE
047400         WHEN WS-LOC-ID-TBL (WS-LOC-IX) =
047500                 EVT-LOC-ID OF CATRAK-EVENT-RAW-REC
047600             SET WS-FOUND TO TRUE
047700     END-SEARCH.
0478004300-EXIT.
047900     EXIT.
048000*
0481004400-FIND-PERSON.
048200     SET WS-NOT-FOUND TO TRUE.
048300     SET WS-PER-IX TO 1.
048400     SEARCH WS-PER-ENTRY
048500         AT END
048600             SET WS-NOT-FOUND TO TRUE
048700         WHEN WS-PER-ID-TBL (WS-PER-IX) =
048800                 EVT-PERSON-ID OF CATRAK-EVENT-RAW-REC
048900             SET WS-FOUND TO TRUE
049000     END-SEARCH.
0491004400-EXIT.
049200     EXIT.
049300/
0494005000-BUILD-CHRONOLOGY.
049500     SET WS-CHR-IX TO 1.
049600     PERFORM 5100-CLOSE-PRIOR-EVENT
049700         THRU 5100-EXIT
049800         VARYING WS-CHR-IX FROM 1 BY 1
049900         UNTIL WS-CHR-IX > WS-CHR-COUNT.
0500005000-EXIT.
050100     EXIT.
050200*
0503005100-CLOSE-PRIOR-EVENT.
050400     PERFORM 5200-FIND-OPEN-EVENT THRU 5200-EXIT.
050500*
050600     IF WS-FOUND
050700         MOVE WS-CHR-START (WS-CHR-IX) TO WS-CLOSE-TIME
050800         PERFORM 5300-SUBTRACT-ONE-SECOND THRU 5300-EXIT
050900         MOVE WS-CLOSE-TIME
051000             TO WS-CHR-END (WS-OPX-CHR-INDEX (WS-OPX-IX))
051100         MOVE WS-CHR-IX TO WS-OPX-CHR-INDEX (WS-OPX-IX)
051200     ELSE
051300         IF WS-OPX-COUNT >= WS-OPX-MAX-SUB
051400             DISPLAY "CATRAK001 - OPEN-EVENT TABLE FULL AT "
051500                     WS-OPX-COUNT
051600             MOVE "Y" TO WS-ABORT-RUN-SW
051700             GO TO 5100-EXIT
051800         END-IF
051900         ADD 1 TO WS-OPX-COUNT
052000         SET WS-OPX-IX TO WS-OPX-COUNT
052100         MOVE WS-CHR-PERSON-ID (WS-CHR-IX)
052200             TO WS-OPX-PERSON-ID (WS-OPX-IX)
052300         MOVE WS-CHR-IX TO WS-OPX-CHR-INDEX (WS-OPX-IX)
052400     END-IF.
0525005100-EXIT.
052600     EXIT.
052700*
0528005200-FIND-OPEN-EVENT.
052900     SET WS-NOT-FOUND TO TRUE.
053000     SET WS-OPX-IX TO 1.
053100     SEARCH WS-OPX-ENTRY
053200         AT END
053300             SET WS-NOT-FOUND TO TRUE
053400         WHEN WS-OPX-PERSON-ID (WS-OPX-IX) = WS-CHR-PERSON-ID (WS-CHR-IX)
053500             SET WS-FOUND TO TRUE
053600     END-SEARCH.
0537005200-EXIT.
053800     EXIT.
053900*
0540005300-SUBTRACT-ONE-SECOND.
054100* Integer-second arithmetic, no rounding.  Underflow at 00:00:00 is
054200* not expected in valid data and is not specially handled here --
054300* per the Public Safety spec, HH just stays at zero.
054400     IF WS-CLOSE-TIME-SS > 0
054500         SUBTRACT 1 FROM WS-CLOSE-TIME-SS
054600     ELSE
054700         MOVE 59 TO WS-CLOSE-TIME-SS
054800         IF WS-CLOSE-TIME-MM > 0
054900             SUBTRACT 1 FROM WS-CLOSE-TIME-MM
055000         ELSE
055100             MOVE 59 TO WS-CLOSE-TIME-MM
055200             IF WS-CLOSE-TIME-HH > 0
055300                 SUBTRACT 1 FROM WS-CLOSE-TIME-HH
055400             ELSE
055500                 MOVE 0 TO WS-CLOSE-TIME-HH
055600             END-IF
055700         END-IF
055800     END-IF.
0559005300-EXIT.
056000     EXIT.
056100/
0562006000-WRITE-CHRONOLOGY.
056300     OPEN OUTPUT CHRONOLOGY-OUT.
056400     IF NOT WS-CHR-OK
056500         DISPLAY "CATRAK001 - CANNOT OPEN CHRFILE, STATUS="
056600                 WS-CHR-STATUS
056700         MOVE "Y" TO WS-ABORT-RUN-SW
056800         GO TO 6000-EXIT
056900     END-IF.
057000*
057100     SET WS-CHR-IX TO 1.
057200     PERFORM 6100-WRITE-ONE-EVENT
057300         THRU 6100-EXIT
057400         VARYING WS-CHR-IX FROM 1 BY 1
057500         UNTIL WS-CHR-IX > WS-CHR-COUNT.
057600*
057700     CLOSE CHRONOLOGY-OUT.
057800     MOVE WS-CHR-COUNT TO WS-OUT-COUNT.
057900     DISPLAY "CATRAK001 - CHRONOLOGY EVENTS WRITTEN: " WS-OUT-COUNT.
0580006000-EXIT.
058100     EXIT.
058200*
0583006100-WRITE-ONE-EVENT.
058400     MOVE WS-CHR-PERSON-ID (WS-CHR-IX) TO WS-CHR-DTL-PERSON.
058500     MOVE WS-CHR-LOC-ID    (WS-CHR-IX) TO WS-CHR-DTL-LOC.
058600     MOVE WS-CHR-START     (WS-CHR-IX) TO WS-CHR-DTL-START.
058700     MOVE WS-CHR-END       (WS-CHR-IX) TO WS-CHR-DTL-END.
058800     MOVE WS-CHR-KNOWN     (WS-CHR-IX) TO WS-CHR-DTL-KNOWN.
058900     MOVE WS-CHR-DETAIL-LINE TO CHR-OUT-REC.
059000     WRITE CHR-OUT-REC.
0591006100-EXIT.
059200     EXIT.
059300/
0594008000-FINALISATION.
059500     IF WS-ABORT-RUN
059600         DISPLAY "CATRAK001 - RUN ABORTED, CHRONOLOGY NOT PRODUCED"
059700     END-IF.
0598008000-EXIT.
059900     EXIT.
060000*
0601009900-EXIT.
060200     IF WS-ABORT-RUN
060300         MOVE 16 TO RETURN-CODE
060400     ELSE
060500         MOVE 0  TO RETURN-CODE
060600     END-IF.
060700     STOP RUN.
060800*
060900* **************** END OF SOURCE CATRAK001 ****************
