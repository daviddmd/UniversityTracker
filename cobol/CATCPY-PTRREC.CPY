000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-PTRREC                                *
000400*   Record       : CATRAK-PERSON-TRAN-REC                       *
000500*   Summary      : One roster-maintenance transaction card fed   *
000600*                  to CATRAK002 -- "A" adds a person, "R"        *
000700*                  removes one.  PER-NAME/PER-ROLE are only       *
000800*                  used on an "A" card.                          *
000900*                                                               *
001000*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001100*----------------------------------------------------------------
001200*   T.OKONKWO         | 09/14/98   |  Initial release, split out *
001300*                      |            |  of the roster-load work    *
001400*                      |            |  when the Registrar asked    *
001500*                      |            |  for same-day add/drop.      *
001600*****************************************************************
001700 01  CATRAK-PERSON-TRAN-REC.
001800     05  PTR-ACTION-CODE                 PIC X(01).
001900         88  PTR-ACTION-ADD                  VALUE "A".
002000         88  PTR-ACTION-REMOVE                VALUE "R".
002100     05  PTR-PERSON-ID                   PIC X(10).
002200     05  PTR-PERSON-NAME                 PIC X(30).
002300     05  PTR-PERSON-ROLE                 PIC X(07).
002400     05  FILLER                          PIC X(12).
