000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK006                                                  *
000600*   Program Name : Contact tracing                                            *
000700*   Summary      : Given one person and a time window off a run control       *
000800*                  card, builds that person's own list of events overlapping  *
000900*                  the window (the "base list") and then scans the full        *
001000*                  chronology once for every base event, looking for another   *
001100*                  person's event at the same location whose interval          *
001200*                  overlaps -- a contact.  Health Services runs this after     *
001300*                  a reported case to get a same-room contact list; the        *
001400*                  double scan is deliberate, this file is small enough to      *
001500*                  keep in a table and there has never been a request to        *
001600*                  speed it up.                                                *
001700*                                                                             *
001800*   FILES   USED : QRYCTL      Query run control, one card    (Input)         *
001900*                  CHRFILE     Derived chronology             (Input)         *
002000*                  CONTLIST    Contact listing                 (Output)       *
002100*                                                                             *
002200*******************************************************************************
002300*
002400*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002500*------------------------------------------------------------------------------
002600*    T.OKONKWO         | 07/22/99   |  Initial release for Health Services,
002700*                       |            |  ticket CATRAK-121.
002800*    D.FERRIS          | 08/03/99   |  Ticket CATRAK-141: a base event was
002900*                       |            |  matching against itself when the
003000*                       |            |  base person's own other events sat
003100*                       |            |  in the same room -- excluded a
003200*                       |            |  chronology entry from being counted
003300*                       |            |  as its own contact.
003400*    T.OKONKWO         | 05/09/00   |  Ticket CATRAK-163: base list table
003500*                       |            |  was sized for 50 events, a heavy
003600*                       |            |  campus user overflowed it during
003700*                       |            |  contact tracing -- raised to 300 to
003800*                       |            |  match the other chronology tables.
003900*
004000 PROGRAM-ID.     CATRAK006.
004100 AUTHOR.         T. OKONKWO.
004200 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
004300 DATE-WRITTEN.   07/22/99.
004400 DATE-COMPILED.
004500 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900     SOURCE-COMPUTER.   DEC-VAX-8650.
005000     OBJECT-COMPUTER.   DEC-VAX-8650.
005100     SPECIAL-NAMES.
005200         C01 IS TOP-OF-FORM
005300         CLASS ROLE-CHARS IS "S" "T" "W" "O".
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT QUERY-CTL-IN    ASSIGN TO QRYCTL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-QRY-STATUS.
006000*
006100     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CHR-STATUS.
006400*
006500     SELECT CONTACTS-OUT    ASSIGN TO CONTLIST
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-CON-STATUS.
006800/
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  QUERY-CTL-IN
007200     LABEL RECORDS ARE STANDARD.
007300     COPY CATCPY-QRYCTL.
007400*
007500 FD  CHRONOLOGY-IN
007600     LABEL RECORDS ARE STANDARD.
007700 01  CHR-IN-REC                          PIC X(50).
007800 01  CHR-IN-REC-DTL  REDEFINES
007900     CHR-IN-REC.
008000     05  CHR-IN-PERSON                   PIC X(10).
008100     05  FILLER                          PIC X(01).
008200     05  CHR-IN-LOC                      PIC X(10).
008300     05  FILLER                          PIC X(01).
008400     05  CHR-IN-START                    PIC 9(06).
008500     05  FILLER                          PIC X(01).
008600     05  CHR-IN-END                      PIC 9(06).
008700     05  FILLER                          PIC X(01).
008800     05  CHR-IN-KNOWN                    PIC X(01).
008900     05  FILLER                          PIC X(13).
009000*
009100 FD  CONTACTS-OUT
009200     LABEL RECORDS ARE STANDARD.
009300 01  CON-OUT-REC                         PIC X(60).
009400/
009500 WORKING-STORAGE SECTION.
009600 01  WS-QRY-STATUS                       PIC X(02).
009700     88  WS-QRY-OK                           VALUE "00".
009800 01  WS-CHR-STATUS                       PIC X(02).
009900     88  WS-CHR-OK                           VALUE "00".
010000     88  WS-CHR-EOF                          VALUE "10".
010100 01  WS-CON-STATUS                       PIC X(02).
010200     88  WS-CON-OK                           VALUE "00".
010300*
010400 01  WS-REQUESTED-QUERY.
010500     05  WS-REQ-PERSON                   PIC X(10).
010600     05  WS-REQ-START                    PIC 9(06).
010700     05  WS-REQ-END                      PIC 9(06).
010800    05  FILLER                          PIC X(01).
010900 01  WS-REQ-START-HMS  REDEFINES
011000     WS-REQUESTED-QUERY.
011100     05  FILLER                          PIC X(10).
011200     05  WS-REQ-START-HH                 PIC 9(02).
011300     05  WS-REQ-START-MM                 PIC 9(02).
011400     05  WS-REQ-START-SS                 PIC 9(02).
011500     05  FILLER                          PIC X(06).
011600*
011700* The full chronology is held in a table twice over -- once to build
011800* the base person's own events, then walked again per base event to
011900* find contacts.  See the 07/22/99 note above on why this is a table
012000* scan and not two file passes.
012100 01  WS-CHRONOLOGY-TABLE.
012200     05  WS-CHR-MAX-SUB                  PIC S9(4) COMP VALUE 3000.
012300     05  WS-CHR-COUNT                    PIC S9(4) COMP VALUE 0.
012400     05  WS-CHR-ENTRY OCCURS 3000 TIMES
012500                       INDEXED BY WS-CHR-IX.
012600         10  WS-CHR-PERSON-TBL           PIC X(10).
012700         10  WS-CHR-LOC-TBL              PIC X(10).
012800         10  WS-CHR-START-TBL            PIC 9(06).
012900         10  WS-CHR-END-TBL              PIC 9(06).
013000    05  FILLER                          PIC X(01).
013100*
013200 01  WS-BASE-EVENT-TABLE.
013300     05  WS-BAS-MAX-SUB                  PIC S9(4) COMP VALUE 3000.
013400     05  WS-BAS-COUNT                    PIC S9(4) COMP VALUE 0.
013500     05  WS-BAS-ENTRY OCCURS 3000 TIMES
013600                       INDEXED BY WS-BAS-IX.
013700         10  WS-BAS-CHR-INDEX-TBL        PIC S9(4) COMP.
013800    05  FILLER                          PIC X(01).
013900*
014000 77  WS-CONTACT-COUNT                    PIC S9(9) COMP VALUE 0.
014100 77  WS-BASE-IX-SAVE                     PIC S9(4) COMP.
014200 01  WS-MISC.
014300     05  WS-OVERLAP-SW                   PIC X(01).
014400         88  WS-OVERLAP                      VALUE "Y".
014500         88  WS-NO-OVERLAP                   VALUE "N".
014600     05  WS-OTHER-IX                     PIC S9(4) COMP.
014700    05  FILLER                          PIC X(01).
014800*
014900 01  WS-CONTACT-LINE.
015000     05  WS-CTL-PERSON                   PIC X(10).
015100     05  FILLER                          PIC X(02).
015200     05  WS-CTL-LOC                      PIC X(10).
015300     05  FILLER                          PIC X(02).
015400     05  WS-CTL-START                    PIC 9(06).
015500     05  FILLER                          PIC X(02).
015600     05  WS-CTL-END                      PIC 9(06).
015700     05  FILLER                          PIC X(16).
015800 01  WS-CONTACT-LINE-FLAT  REDEFINES
015900     WS-CONTACT-LINE                     PIC X(60).
016000/
016100 PROCEDURE DIVISION.
016200 MAIN-PARA.
016300     PERFORM 1000-INITIALISATION
016400         THRU 1000-EXIT.
016500*
016600     PERFORM 2000-READ-QUERY-CONTROL
016700         THRU 2000-EXIT.
016800*
016900     PERFORM 3000-LOAD-CHRONOLOGY
017000         THRU 3000-EXIT.
017100*
017200     PERFORM 4000-BUILD-BASE-LIST
017300         THRU 4000-EXIT.
017400*
017500     PERFORM 5000-FIND-CONTACTS
017600         THRU 5000-EXIT.
017700*
017800     DISPLAY "CATRAK006 - PERSON " WS-REQ-PERSON
017900             " WINDOW START HH=" WS-REQ-START-HH
018000             " MM=" WS-REQ-START-MM
018100             " SS=" WS-REQ-START-SS
018200             " BASE EVENTS=" WS-BAS-COUNT
018300             " CONTACTS FOUND=" WS-CONTACT-COUNT.
018400     GO TO 9900-EXIT.
018500*
0186001000-INITIALISATION.
018700     MOVE ZERO TO WS-CHR-COUNT WS-BAS-COUNT WS-CONTACT-COUNT.
0188001000-EXIT.
018900     EXIT.
019000/
0191002000-READ-QUERY-CONTROL.
019200     OPEN INPUT QUERY-CTL-IN.
019300     IF NOT WS-QRY-OK
019400         DISPLAY "CATRAK006 - UNABLE TO OPEN QRYCTL, STATUS="
019500                 WS-QRY-STATUS
019600         MOVE 16 TO RETURN-CODE
019700         GO TO 9900-EXIT
019800     END-IF.
019900*
020000     READ QUERY-CTL-IN
020100         AT END
020200             DISPLAY "CATRAK006 - QRYCTL CARD MISSING, RUN ABORTED"
020300             MOVE 16 TO RETURN-CODE
020400             CLOSE QUERY-CTL-IN
020500             GO TO 9900-EXIT
020600     END-READ.
020700*
020800     MOVE QRY-PERSON-ID TO WS-REQ-PERSON.
020900     MOVE QRY-START     TO WS-REQ-START.
021000     MOVE QRY-END       TO WS-REQ-END.
021100     CLOSE QUERY-CTL-IN.
0212002000-EXIT.
021300     EXIT.
021400/
0215003000-LOAD-CHRONOLOGY.
021600     OPEN INPUT CHRONOLOGY-IN.
021700     IF NOT WS-CHR-OK
021800         DISPLAY "CATRAK006 - UNABLE TO OPEN CHRFILE, STATUS="
021900                 WS-CHR-STATUS
022000         GO TO 9900-EXIT
022100     END-IF.
022200*
022300     PERFORM 3100-READ-ONE-EVENT
022400         THRU 3100-EXIT
022500         UNTIL WS-CHR-EOF.
022600*
022700     CLOSE CHRONOLOGY-IN.
0228003000-EXIT.
022900     EXIT.
023000*
0231003100-READ-ONE-EVENT.
023200     READ CHRONOLOGY-IN
023300         AT END
023400             SET WS-CHR-EOF TO TRUE
023500             GO TO 3100-EXIT
023600     END-READ.
023700*
023800     IF WS-CHR-COUNT >= WS-CHR-MAX-SUB
023900         DISPLAY "CATRAK006 - CHRONOLOGY TABLE FULL, RUN ABORTED"
024000         MOVE 16 TO RETURN-CODE
024100         GO TO 9900-EXIT
024200     END-IF.
024300*
024400     ADD 1 TO WS-CHR-COUNT.
024500     SET WS-CHR-IX TO WS-CHR-COUNT.
024600     MOVE CHR-IN-PERSON TO WS-CHR-PERSON-TBL (WS-CHR-IX).
024700     MOVE CHR-IN-LOC    TO WS-CHR-LOC-TBL    (WS-CHR-IX).
024800     MOVE CHR-IN-START  TO WS-CHR-START-TBL  (WS-CHR-IX).
024900     MOVE CHR-IN-END    TO WS-CHR-END-TBL    (WS-CHR-IX).
0250003100-EXIT.
025100     EXIT.
025200/
0253004000-BUILD-BASE-LIST.
025400     SET WS-CHR-IX TO 1.
025500     PERFORM 4100-TEST-ONE-EVENT
025600         THRU 4100-EXIT
025700         VARYING WS-CHR-IX FROM 1 BY 1
025800         UNTIL WS-CHR-IX > WS-CHR-COUNT.
0259004000-EXIT.
026000     EXIT.
026100*
0262004100-TEST-ONE-EVENT.
026300     IF WS-CHR-PERSON-TBL (WS-CHR-IX) NOT = WS-REQ-PERSON
026400         GO TO 4100-EXIT
026500     END-IF.
026600*
026700     SET WS-NO-OVERLAP TO TRUE.
026800     IF WS-REQ-START <= WS-CHR-END-TBL   (WS-CHR-IX)
026900         AND WS-REQ-END   >= WS-CHR-START-TBL (WS-CHR-IX)
027000         SET WS-OVERLAP TO TRUE
027100     END-IF.
027200*
027300     IF WS-NO-OVERLAP
027400         GO TO 4100-EXIT
027500     END-IF.
027600*
027700     IF WS-BAS-COUNT >= WS-BAS-MAX-SUB
027800         GO TO 4100-EXIT
027900     END-IF.
028000*
028100     ADD 1 TO WS-BAS-COUNT.
028200     SET WS-BAS-IX TO WS-BAS-COUNT.
028300     SET WS-BAS-CHR-INDEX-TBL (WS-BAS-IX) TO WS-CHR-IX.
0284004100-EXIT.
028500     EXIT.
028600/
0287005000-FIND-CONTACTS.
028800     OPEN OUTPUT CONTACTS-OUT.
028900*
029000     SET WS-BAS-IX TO 1.
029100     PERFORM 5100-SCAN-FOR-ONE-BASE-EVENT
029200         THRU 5100-EXIT
029300         VARYING WS-BAS-IX FROM 1 BY 1
029400         UNTIL WS-BAS-IX > WS-BAS-COUNT.
029500*
029600     CLOSE CONTACTS-OUT.
0297005000-EXIT.
029800     EXIT.
029900*
0300005100-SCAN-FOR-ONE-BASE-EVENT.
030100     SET WS-BASE-IX-SAVE TO WS-BAS-CHR-INDEX-TBL (WS-BAS-IX).
030200*
030300     SET WS-OTHER-IX TO 1.
030400     PERFORM 5200-TEST-ONE-OTHER-EVENT
030500         THRU 5200-EXIT
030600         VARYING WS-OTHER-IX FROM 1 BY 1
030700         UNTIL WS-OTHER-IX > WS-CHR-COUNT.
0308005100-EXIT.
030900     EXIT.
031000*
0311005200-TEST-ONE-OTHER-EVENT.
031200* Ticket CATRAK-141: never report a base event as its own contact,
031300* and never report the base person against their own other events.
031400     IF WS-OTHER-IX = WS-BASE-IX-SAVE
031500         GO TO 5200-EXIT
031600     END-IF.
031700*
031800     IF WS-CHR-PERSON-TBL (WS-OTHER-IX) = WS-REQ-PERSON
031900         GO TO 5200-EXIT
032000     END-IF.
032100*
032200     SET WS-CHR-IX TO WS-BASE-IX-SAVE.
032300     IF WS-CHR-LOC-TBL (WS-OTHER-IX) NOT = WS-CHR-LOC-TBL (WS-CHR-IX)
032400         GO TO 5200-EXIT
032500     END-IF.
032600*
032700     SET WS-NO-OVERLAP TO TRUE.
032800     IF WS-CHR-START-TBL (WS-CHR-IX)   <= WS-CHR-END-TBL   (WS-OTHER-IX)
032900         AND WS-CHR-END-TBL (WS-CHR-IX)   >= WS-CHR-START-TBL (WS-OTHER-IX)
033000         SET WS-OVERLAP TO TRUE
033100     END-IF.
033200*
033300     IF WS-NO-OVERLAP
033400         GO TO 5200-EXIT
033500     END-IF.
033600*
033700     MOVE WS-CHR-PERSON-TBL (WS-OTHER-IX) TO WS-CTL-PERSON.
033800     MOVE WS-CHR-LOC-TBL    (WS-OTHER-IX) TO WS-CTL-LOC.
033900     MOVE WS-CHR-START-TBL  (WS-OTHER-IX) TO WS-CTL-START.
034000     MOVE WS-CHR-END-TBL    (WS-OTHER-IX) TO WS-CTL-END.
034100     MOVE WS-CONTACT-LINE TO CON-OUT-REC.
034200     WRITE CON-OUT-REC.
034300     ADD 1 TO WS-CONTACT-COUNT.
0344005200-EXIT.
034500     EXIT.
034600/
0347009900-EXIT.
034800     STOP RUN.
034900*
035000* **************** END OF SOURCE CATRAK006 ****************
