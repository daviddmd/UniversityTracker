000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-WINCTL                                *
000400*   Record       : CATRAK-WINDOW-CTL-REC                        *
000500*   Summary      : One-card run control read by the window-       *
000600*                  occupancy job, CATRAK004 -- the [start,end]     *
000700*                  time window operators want counted.  Both       *
000800*                  ends are inclusive, HHMMSS.                     *
000900*                                                               *
001000*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001100*----------------------------------------------------------------
001200*   R.NABERS          | 05/06/97   |  Initial release.          *
001300*****************************************************************
001400 01  CATRAK-WINDOW-CTL-REC.
001500     05  WIN-START                       PIC 9(06).
001600     05  WIN-END                         PIC 9(06).
001700     05  FILLER                          PIC X(38).
