000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-PERREC                               *
000400*   Record       : CATRAK-PERSON-REC                           *
000500*   Summary      : One row per person on the campus roster --   *
000600*                  students, teachers, workers, and "other"     *
000700*                  visitors issued a badge.  PER-ID is unique    *
000800*                  and matched by linear scan; there is no       *
000900*                  indexed roster file in this system.           *
001000*                                                               *
001100*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001200*----------------------------------------------------------------
001300*   R.NABERS          | 03/11/97   |  Initial release.          *
001400*   T.OKONKWO         | 07/22/99   |  Added PER-ROLE 88-levels   *
001500*                      |            |  used by CATRAK002 and     *
001600*                      |            |  CATRAK007.                *
001700*****************************************************************
001800 01  CATRAK-PERSON-REC.
001900     05  PER-ID                          PIC X(10).
002000     05  PER-NAME                        PIC X(30).
002100     05  PER-ROLE                        PIC X(07).
002200         88  PER-ROLE-STUDENT                VALUE "STUDENT".
002300         88  PER-ROLE-TEACHER                VALUE "TEACHER".
002400         88  PER-ROLE-WORKER                 VALUE "WORKER ".
002500         88  PER-ROLE-OTHER                  VALUE "OTHER  ".
002600     05  FILLER                          PIC X(13).
