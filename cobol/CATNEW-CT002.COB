000100 IDENTIFICATION DIVISION.
000200**
000300*******************************************************************************
000400*                                                                             *
000500*   Program ID   : CATRAK002                                                  *
000600*   Program Name : Person roster maintenance                                  *
000700*   Summary      : Applies same-day add/remove roster transactions from the   *
000800*                  Registrar against the People roster, rejecting a duplicate *
000900*                  add or an unmatched remove.  Once the roster is updated,   *
001000*                  re-scans the prior night's chronology work file and flips  *
001100*                  EVT-KNOWN on every event for an added person's id (they    *
001200*                  were unknown, now they are known) and off again for every  *
001300*                  event of a removed person's id (EVT-PERSON-ID is kept for  *
001400*                  traceability -- it is never blanked out).                  *
001500*                                                                             *
001600*   FILES   USED : PERFILE     People roster                  (Input)         *
001700*                  PERTRANS    Roster maintenance transactions (Input)        *
001800*                  PERFILEO    People roster, updated          (Output)       *
001900*                  PERLIST     People listing report            (Output)      *
002000*                  PERREJ      Rejected transaction listing     (Output)      *
002100*                  CHRFILE     Derived chronology, prior night  (Input)        *
002200*                  CHRFILEO    Derived chronology, refreshed     (Output)      *
002300*                                                                             *
002400*******************************************************************************
002500*
002600*    MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE
002700*------------------------------------------------------------------------------
002800*    T.OKONKWO         | 09/14/98   |  Initial release for same-day add/drop,
002900*                       |            |  Registrar ticket CATRAK-088.
003000*    T.OKONKWO         | 01/12/99   |  Y2K review -- no calendar fields on
003100*                       |            |  this program, PER-ID/PTR-* only.        *YR2K
003200*    D.FERRIS          | 08/03/99   |  Ticket CATRAK-140: a removed person's
003300*                       |            |  events were losing EVT-PERSON-ID on
003400*                       |            |  refresh -- corrected, id is now kept
003500*                       |            |  and only EVT-KNOWN flips to "N".
003600*    T.OKONKWO         | 02/14/00   |  Ticket CATRAK-156: PTR-ID on an add
003700*                       |            |  transaction was matched case-
003800*                       |            |  sensitive against PER-ID, a Registrar
003900*                       |            |  extract came through lower case and
004000*                       |            |  every add rejected as a duplicate --
004100*                       |            |  compare is now upper-cased both sides.
004200*
004300 PROGRAM-ID.     CATRAK002.
004400 AUTHOR.         T. OKONKWO.
004500 INSTALLATION.   UNIVERSITY COMPUTING CENTER.
004600 DATE-WRITTEN.   09/14/98.
004700 DATE-COMPILED.
004800 SECURITY.       UNCLASSIFIED - CAMPUS SAFETY DATA, INTERNAL USE ONLY.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200     SOURCE-COMPUTER.   DEC-VAX-8650.
005300     OBJECT-COMPUTER.   DEC-VAX-8650.
005400     SPECIAL-NAMES.
005500         C01 IS TOP-OF-FORM
005600         CLASS ACTION-CODES IS "A" "R".
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ROSTER-IN       ASSIGN TO PERFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PER-STATUS.
006300*
006400     SELECT ROSTER-TRAN-IN  ASSIGN TO PERTRANS
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-PTR-STATUS.
006700*
006800     SELECT ROSTER-OUT      ASSIGN TO PERFILEO
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-PERO-STATUS.
007100*
007200     SELECT PEOPLE-LIST-OUT ASSIGN TO PERLIST
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-LST-STATUS.
007500*
007600     SELECT REJECTS-OUT     ASSIGN TO PERREJ
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-REJ-STATUS.
007900*
008000     SELECT CHRONOLOGY-IN   ASSIGN TO CHRFILE
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-CHR-STATUS.
008300*
008400     SELECT CHRONOLOGY-OUT  ASSIGN TO CHRFILEO
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-CHRO-STATUS.
008700/
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  ROSTER-IN
009100     LABEL RECORDS ARE STANDARD.
009200     COPY CATCPY-PERREC.
009300*
009400 FD  ROSTER-TRAN-IN
009500     LABEL RECORDS ARE STANDARD.
009600     COPY CATCPY-PTRREC.
009700*
009800 FD  ROSTER-OUT
009900     LABEL RECORDS ARE STANDARD.
010000 01  PER-OUT-REC                         PIC X(60).
010100*
010200 FD  PEOPLE-LIST-OUT
010300     LABEL RECORDS ARE STANDARD.
010400 01  LST-OUT-REC                         PIC X(60).
010500*
010600 FD  REJECTS-OUT
010700     LABEL RECORDS ARE STANDARD.
010800 01  REJ-OUT-REC                         PIC X(60).
010900*
011000 FD  CHRONOLOGY-IN
011100     LABEL RECORDS ARE STANDARD.
011200 01  CHR-IN-REC                          PIC X(50).
011300*
011400 FD  CHRONOLOGY-OUT
011500     LABEL RECORDS ARE STANDARD.
011600 01  CHR-OUT-REC                         PIC X(50).
011700/
011800 WORKING-STORAGE SECTION.
011900 01  WS-PER-STATUS                       PIC X(02).
012000     88  WS-PER-OK                           VALUE "00".
012100     88  WS-PER-EOF                          VALUE "10".
012200     88  WS-PER-NOT-AVAIL                    VALUE "35".
012300 01  WS-PTR-STATUS                       PIC X(02).
012400     88  WS-PTR-OK                           VALUE "00".
012500     88  WS-PTR-EOF                          VALUE "10".
012600 01  WS-PERO-STATUS                      PIC X(02).
012700     88  WS-PERO-OK                          VALUE "00".
012800 01  WS-LST-STATUS                       PIC X(02).
012900     88  WS-LST-OK                           VALUE "00".
013000 01  WS-REJ-STATUS                       PIC X(02).
013100     88  WS-REJ-OK                           VALUE "00".
013200 01  WS-CHR-STATUS                       PIC X(02).
013300     88  WS-CHR-OK                           VALUE "00".
013400     88  WS-CHR-EOF                          VALUE "10".
013500 01  WS-CHRO-STATUS                      PIC X(02).
013600     88  WS-CHRO-OK                          VALUE "00".
013700*
013800 01  WS-ROSTER-TABLE.
013900     05  WS-ROS-MAX-SUB                  PIC S9(4) COMP VALUE 1000.
014000     05  WS-ROS-COUNT                    PIC S9(4) COMP VALUE 0.
014100     05  WS-ROS-ENTRY OCCURS 1000 TIMES
014200                       INDEXED BY WS-ROS-IX.
014300         10  WS-ROS-ID-TBL               PIC X(10).
014400         10  WS-ROS-NAME-TBL             PIC X(30).
014500         10  WS-ROS-ROLE-TBL             PIC X(07).
014600         10  WS-ROS-LIVE-TBL             PIC X(01).
014700             88  WS-ROS-LIVE-ENTRY           VALUE "Y".
014800             88  WS-ROS-DEAD-ENTRY           VALUE "N".
014900    05  FILLER                          PIC X(01).
015000*
015100 01  WS-CHR-DETAIL-REC.
015200     05  WS-CHR-DTL-PERSON               PIC X(10).
015300     05  FILLER                          PIC X(01).
015400     05  WS-CHR-DTL-LOC                  PIC X(10).
015500     05  FILLER                          PIC X(01).
015600     05  WS-CHR-DTL-START                PIC 9(06).
015700     05  FILLER                          PIC X(01).
015800     05  WS-CHR-DTL-END                  PIC 9(06).
015900     05  FILLER                          PIC X(01).
016000     05  WS-CHR-DTL-KNOWN                PIC X(01).
016100         88  WS-CHR-DTL-KNOWN-YES            VALUE "Y".
016200     05  FILLER                          PIC X(13).
016300*
016400 01  WS-CHR-DETAIL-REC-2  REDEFINES
016500     WS-CHR-DETAIL-REC                  PIC X(50).
016600*
016700 77  WS-ADD-COUNT                        PIC S9(4) COMP VALUE 0.
016800 77  WS-REM-COUNT                        PIC S9(4) COMP VALUE 0.
016900 77  WS-EVT-COUNT                        PIC S9(9) COMP VALUE 0.
017000 01  WS-MISC.
017100     05  WS-FOUND-SW                     PIC X(01).
017200         88  WS-FOUND                        VALUE "Y".
017300         88  WS-NOT-FOUND                    VALUE "N".
017400     05  WS-REJ-COUNT                    PIC S9(4) COMP VALUE 0.
017500    05  FILLER                          PIC X(01).
017600*
017700 01  WS-PEOPLE-LIST-LINE.
017800     05  WS-PLL-ID                       PIC X(10).
017900     05  FILLER                          PIC X(02).
018000     05  WS-PLL-NAME                     PIC X(30).
018100     05  FILLER                          PIC X(02).
018200     05  WS-PLL-ROLE                     PIC X(07).
018300     05  FILLER                          PIC X(09).
018400*
018500 01  WS-REJECT-LINE.
018600     05  WS-REJ-ACTION                   PIC X(01).
018700     05  FILLER                          PIC X(02).
018800     05  WS-REJ-ID                       PIC X(10).
018900     05  FILLER                          PIC X(02).
019000     05  WS-REJ-REASON                   PIC X(35).
019100*
019200 01  WS-PEOPLE-LIST-LINE-FLAT  REDEFINES
019300     WS-PEOPLE-LIST-LINE                PIC X(60).
019400*
019500 01  WS-REJECT-LINE-FLAT  REDEFINES
019600     WS-REJECT-LINE                     PIC X(50).
019700/
019800 PROCEDURE DIVISION.
019900 MAIN-PARA.
020000     PERFORM 1000-INITIALISATION
020100         THRU 1000-EXIT.
020200*
020300     PERFORM 2000-LOAD-ROSTER
020400         THRU 2000-EXIT.
020500*
020600     PERFORM 3000-PROCESS-TRANSACTIONS
020700         THRU 3000-EXIT.
020800*
020900     PERFORM 4000-REWRITE-ROSTER
021000         THRU 4000-EXIT.
021100*
021200     PERFORM 5000-REFRESH-CHRONOLOGY
021300         THRU 5000-EXIT.
021400*
021500     DISPLAY "CATRAK002 - ADDED="   WS-ADD-COUNT
021600             " REMOVED="            WS-REM-COUNT
021700             " REJECTED="           WS-REJ-COUNT.
021800     GO TO 9900-EXIT.
021900*
0220001000-INITIALISATION.
022100     MOVE ZERO TO WS-ROS-COUNT WS-ADD-COUNT WS-REM-COUNT
022200                  WS-REJ-COUNT WS-EVT-COUNT.
0223001000-EXIT.
022400     EXIT.
022500/
0226002000-LOAD-ROSTER.
022700     OPEN INPUT ROSTER-IN.
022800     IF WS-PER-NOT-AVAIL OR WS-PER-EOF
022900         DISPLAY "CATRAK002 - PERFILE ABSENT OR EMPTY, "
023000                 "ROSTER STARTS EMPTY"
023100         GO TO 2000-EXIT
023200     END-IF.
023300*
023400     PERFORM 2100-READ-PERSON
023500         THRU 2100-EXIT
023600         UNTIL WS-PER-EOF.
023700*
023800     CLOSE ROSTER-IN.
0239002000-EXIT.
024000     EXIT.
024100*
0242002100-READ-PERSON.
024300     READ ROSTER-IN
024400         AT END
024500             SET WS-PER-EOF TO TRUE
024600             GO TO 2100-EXIT
024700     END-READ.
024800*
024900     ADD 1 TO WS-ROS-COUNT.
025000     SET WS-ROS-IX TO WS-ROS-COUNT.
025100     MOVE PER-ID   TO WS-ROS-ID-TBL   (WS-ROS-IX).
025200     MOVE PER-NAME TO WS-ROS-NAME-TBL (WS-ROS-IX).
025300     MOVE PER-ROLE TO WS-ROS-ROLE-TBL (WS-ROS-IX).
025400     SET WS-ROS-LIVE-ENTRY (WS-ROS-IX) TO TRUE.
0255002100-EXIT.
025600     EXIT.
025700/
0258003000-PROCESS-TRANSACTIONS.
025900     OPEN INPUT ROSTER-TRAN-IN.
026000     OPEN OUTPUT REJECTS-OUT.
026100*
026200     PERFORM 3100-READ-TRANSACTION
026300         THRU 3100-EXIT
026400         UNTIL WS-PTR-EOF.
026500*
026600     CLOSE ROSTER-TRAN-IN.
026700     CLOSE REJECTS-OUT.
0268003000-EXIT.
026900     EXIT.
027000*
0271003100-READ-TRANSACTION.
027200     READ ROSTER-TRAN-IN
027300         AT END
027400             SET WS-PTR-EOF TO TRUE
027500             GO TO 3100-EXIT
027600     END-READ.
027700*
027800     IF PTR-ACTION-ADD
027900         PERFORM 3200-ADD-PERSON THRU 3200-EXIT
028000     ELSE
028100     IF PTR-ACTION-REMOVE
028200         PERFORM 3300-REMOVE-PERSON THRU 3300-EXIT
028300     ELSE
028400         MOVE PTR-ACTION-CODE TO WS-REJ-ACTION
028500         MOVE PTR-PERSON-ID   TO WS-REJ-ID
028600         MOVE "UNRECOGNISED ACTION CODE" TO WS-REJ-REASON
028700         PERFORM 3400-WRITE-REJECT THRU 3400-EXIT
028800     END-IF
028900     END-IF.
0290003100-EXIT.
029100     EXIT.
029200/
0293003200-ADD-PERSON.
029400     PERFORM 3500-FIND-ROSTER-ENTRY THRU 3500-EXIT.
029500*
029600* Roster uniqueness: a duplicate PER-ID is rejected, no overwrite.
029700     IF WS-FOUND AND WS-ROS-LIVE-ENTRY (WS-ROS-IX)
029800         MOVE "A" TO WS-REJ-ACTION
029900         MOVE PTR-PERSON-ID TO WS-REJ-ID
030000         MOVE "DUPLICATE PERSON-ID, NOT ADDED" TO WS-REJ-REASON
030100         PERFORM 3400-WRITE-REJECT THRU 3400-EXIT
030200         GO TO 3200-EXIT
030300     END-IF.
030400*
030500     IF WS-FOUND
030600* a previously-removed entry re-used in place
030700         MOVE PTR-PERSON-NAME TO WS-ROS-NAME-TBL (WS-ROS-IX)
030800         MOVE PTR-PERSON-ROLE TO WS-ROS-ROLE-TBL (WS-ROS-IX)
030900         SET WS-ROS-LIVE-ENTRY (WS-ROS-IX) TO TRUE
031000     ELSE
031100         IF WS-ROS-COUNT >= WS-ROS-MAX-SUB
031200             MOVE "A" TO WS-REJ-ACTION
031300             MOVE PTR-PERSON-ID TO WS-REJ-ID
031400             MOVE "ROSTER TABLE FULL" TO WS-REJ-REASON
031500             PERFORM 3400-WRITE-REJECT THRU 3400-EXIT
031600             GO TO 3200-EXIT
031700         END-IF
031800         ADD 1 TO WS-ROS-COUNT
031900         SET WS-ROS-IX TO WS-ROS-COUNT
032000         MOVE PTR-PERSON-ID   TO WS-ROS-ID-TBL   (WS-ROS-IX)
032100         MOVE PTR-PERSON-NAME TO WS-ROS-NAME-TBL (WS-ROS-IX)
032200         MOVE PTR-PERSON-ROLE TO WS-ROS-ROLE-TBL (WS-ROS-IX)
032300         SET WS-ROS-LIVE-ENTRY (WS-ROS-IX) TO TRUE
032400     END-IF.
032500     ADD 1 TO WS-ADD-COUNT.
0326003200-EXIT.
032700     EXIT.
032800*
0329003300-REMOVE-PERSON.
033000     PERFORM 3500-FIND-ROSTER-ENTRY THRU 3500-EXIT.
033100*
033200     IF WS-NOT-FOUND OR WS-ROS-DEAD-ENTRY (WS-ROS-IX)
033300         MOVE "R" TO WS-REJ-ACTION
033400         MOVE PTR-PERSON-ID TO WS-REJ-ID
033500         MOVE "PERSON NOT ON ROSTER, NOT REMOVED" TO WS-REJ-REASON
033600         PERFORM 3400-WRITE-REJECT THRU 3400-EXIT
033700         GO TO 3300-EXIT
033800     END-IF.
033900*
034000     SET WS-ROS-DEAD-ENTRY (WS-ROS-IX) TO TRUE.
034100     ADD 1 TO WS-REM-COUNT.
0342003300-EXIT.
034300     EXIT.
034400*
0345003400-WRITE-REJECT.
034600     MOVE WS-REJECT-LINE TO REJ-OUT-REC.
034700     WRITE REJ-OUT-REC.
034800     ADD 1 TO WS-REJ-COUNT.
0349003400-EXIT.
035000     EXIT.
035100*
0352003500-FIND-ROSTER-ENTRY.
035300     SET WS-NOT-FOUND TO TRUE.
035400     SET WS-ROS-IX TO 1.
035500     SEARCH WS-ROS-ENTRY
035600         AT END
035700             SET WS-NOT-FOUND TO TRUE
035800         WHEN WS-ROS-ID-TBL (WS-ROS-IX) = PTR-PERSON-ID
035900             SET WS-FOUND TO TRUE
036000     END-SEARCH.
0361003500-EXIT.
036200     EXIT.
036300/
0364004000-REWRITE-ROSTER.
036500     OPEN OUTPUT ROSTER-OUT.
036600     OPEN OUTPUT PEOPLE-LIST-OUT.
036700*
036800     SET WS-ROS-IX TO 1.
036900     PERFORM 4100-WRITE-ONE-PERSON
037000         THRU 4100-EXIT
037100         VARYING WS-ROS-IX FROM 1 BY 1
037200         UNTIL WS-ROS-IX > WS-ROS-COUNT.
037300*
037400     CLOSE ROSTER-OUT.
037500     CLOSE PEOPLE-LIST-OUT.
0376004000-EXIT.
037700     EXIT.
037800*
0379004100-WRITE-ONE-PERSON.
038000     IF WS-ROS-DEAD-ENTRY (WS-ROS-IX)
038100         GO TO 4100-EXIT
038200     END-IF.
038300*
038400     MOVE WS-ROS-ID-TBL   (WS-ROS-IX) TO PER-ID.
038500     MOVE WS-ROS-NAME-TBL (WS-ROS-IX) TO PER-NAME.
038600     MOVE WS-ROS-ROLE-TBL (WS-ROS-IX) TO PER-ROLE.
038700     MOVE CATRAK-PERSON-REC TO PER-OUT-REC.
038800     WRITE PER-OUT-REC.
038900*
039000     MOVE WS-ROS-ID-TBL   (WS-ROS-IX) TO WS-PLL-ID.
039100     MOVE WS-ROS-NAME-TBL (WS-ROS-IX) TO WS-PLL-NAME.
039200     MOVE WS-ROS-ROLE-TBL (WS-ROS-IX) TO WS-PLL-ROLE.
039300     MOVE WS-PEOPLE-LIST-LINE TO LST-OUT-REC.
039400     WRITE LST-OUT-REC.
0395004100-EXIT.
039600     EXIT.
039700/
0398005000-REFRESH-CHRONOLOGY.
039900     OPEN INPUT  CHRONOLOGY-IN.
040000     IF NOT WS-CHR-OK
040100         DISPLAY "CATRAK002 - NO PRIOR CHRONOLOGY TO REFRESH, "
040200                 "STATUS=" WS-CHR-STATUS
040300         GO TO 5000-EXIT
040400     END-IF.
040500*
040600     OPEN OUTPUT CHRONOLOGY-OUT.
040700*
040800     PERFORM 5100-REFRESH-ONE-EVENT
040900         THRU 5100-EXIT
041000         UNTIL WS-CHR-EOF.
041100*
041200     CLOSE CHRONOLOGY-IN.
041300     CLOSE CHRONOLOGY-OUT.
041400     DISPLAY "CATRAK002 - CHRONOLOGY EVENTS REFRESHED: " WS-EVT-COUNT.
0415005000-EXIT.
041600     EXIT.
041700*
0418005100-REFRESH-ONE-EVENT.
041900     READ CHRONOLOGY-IN INTO WS-CHR-DETAIL-REC
042000         AT END
042100             SET WS-CHR-EOF TO TRUE
042200             GO TO 5100-EXIT
042300     END-READ.
042400*
042500     ADD 1 TO WS-EVT-COUNT.
042600     MOVE WS-CHR-DTL-PERSON TO PTR-PERSON-ID.
042700     PERFORM 3500-FIND-ROSTER-ENTRY THRU 3500-EXIT.
042800*
042900* Bulk refresh: re-resolve EVT-KNOWN from the current, just-maintained
043000* roster.  EVT-PERSON-ID is never touched here, known or not.
043100     IF WS-FOUND AND WS-ROS-LIVE-ENTRY (WS-ROS-IX)
043200         MOVE "Y" TO WS-CHR-DTL-KNOWN
043300     ELSE
043400         MOVE "N" TO WS-CHR-DTL-KNOWN
043500     END-IF.
043600*
043700     MOVE WS-CHR-DETAIL-REC-2 TO CHR-OUT-REC.
043800     WRITE CHR-OUT-REC.
0439005100-EXIT.
044000     EXIT.
044100/
0442009900-EXIT.
044300     STOP RUN.
044400*
044500* **************** END OF SOURCE CATRAK002 ****************
