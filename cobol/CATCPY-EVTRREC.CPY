000100*****************************************************************
000200*                                                               *
000300*   Copybook     : CATCPY-EVTRREC                              *
000400*   Record       : CATRAK-EVENT-RAW-REC                        *
000500*   Summary      : One row per raw sensor read on the movement  *
000600*                  log, before chronology-building.  EVT-TIME    *
000700*                  is the sensor's capture time, HHMMSS, 24 hr.  *
000800*                  EVT-PERSON-ID may not exist on the roster --  *
000900*                  that is resolved by CATRAK001, not here.      *
001000*                                                               *
001100*   MODIFIER          |   DATE     |  DESCRIPTION OF CHANGE     *
001200*----------------------------------------------------------------
001300*   R.NABERS          | 03/18/97   |  Initial release.          *
001400*****************************************************************
001500 01  CATRAK-EVENT-RAW-REC.
001600     05  EVT-PERSON-ID                   PIC X(10).
001700     05  EVT-LOC-ID                      PIC X(10).
001800     05  EVT-TIME                        PIC 9(06).
001900     05  EVT-TIME-HMS  REDEFINES
002000         EVT-TIME.
002100         10  EVT-TIME-HH                 PIC 9(02).
002200         10  EVT-TIME-MM                 PIC 9(02).
002300         10  EVT-TIME-SS                 PIC 9(02).
002400     05  FILLER                          PIC X(14).
